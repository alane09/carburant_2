000100                                                                          
000200      IDENTIFICATION DIVISION.                                            
000300      PROGRAM-ID. CARBPERF.                                               
000400      AUTHOR. R. MARCHAL.                                                 
000500      INSTALLATION. DIRECTION DU PARC - BUREAU ETUDES.                    
000600      DATE-WRITTEN. 01/06/1998.                                           
000700      DATE-COMPILED.                                                      
000800      SECURITY. DIFFUSION RESTREINTE AU SERVICE GESTION DE FLOTTE.        
000900*****************************************************************         
001000* PROGRAMME CARBPERF                                            *         
001100* LANGAGE COBOL                                                 *         
001200*                                                                *        
001300* CE SOUS-PROGRAMME REGROUPE LES TRAITEMENTS DE PERFORMANCE DE  *         
001400* LA FLOTTE : AGREGATION MENSUELLE (REPORTING), AGREGATION PAR  *         
001500* MATRICULE (CUMUL VIE ENTIERE) ET SAUVEGARDE D'UN LOT DE       *         
001600* VEHICULES AVEC DEDOUBLONNAGE SUR CLE NATURELLE TYPE+MATRICULE *         
001700* +MOIS+ANNEE. APPELE PAR LE PILOTE CARBDISP.                   *         
001800*****************************************************************         
001900* HISTORIQUE DES MODIFICATIONS :                                          
002000*   1998-06-01 RMARCHAL  CREATION INITIALE (CHANTIER AN 2000 -            
002100*                        REECRITURE DE L'ANCIEN CUMUL ANNUEL)             
002200*   1998-09-11 RMARCHAL  FIN DES TRAVAUX AN 2000 - ZONE ANNEE             
002300*                        PASSEE EN 4 POSITIONS PARTOUT                    
002400*   1999-01-20 RMARCHAL  AJOUT DE L'AGREGATION PAR MATRICULE              
002500*                        (SUIVI INDIVIDUEL DU VEHICULE)                   
002600*   2003-03-18 GFONTAINE AJOUT DE LA SAUVEGARDE DE LOT AVEC               
002700*                        PORTEE REGION/MOIS/ANNEE (DDE 03-0071)           
002800*   2003-04-02 GFONTAINE CORRECTIF DDE 03-0077 : LE REMPLACEMENT          
002900*                        DE LOT EFFACAIT TOUTE LA FLOTTE AU LIEU          
003000*                        DE LA SEULE PORTEE DEMANDEE                      
003100*   2011-07-22 GFONTAINE ELARGISSEMENT DE LA TABLE DES VEHICULES          
003200*                        EXISTANTS (2000 POSTES) POUR SUIVRE LA           
003300*                        CROISSANCE DU PARC                               
003400*   2016-10-05 SBENAMOR  AJOUT DE L'INDICATEUR TONNAGE DISPONIBLE         
003500*                        SUR LE POSTE DE PERFORMANCE VEHICULE             
003600*   2019-01-14 SBENAMOR  CORRECTIF DDE 19-0022 : LA FUSION DE LOT         
003700*                        (NON-REMPLACEMENT) NE MAJORAIT PAS UN            
003800*                        POSTE EXISTANT QUAND LA CLE MATCHAIT             
003900*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0061 : COPY XCARCOM             
004000*                        REPLACING 'LK-COM' REDONNAIT UN PREFIXE          
004100*                        EN DOUBLE (LK-COM-COM-XXX) - REMPLACE PAR        
004200*                        'LK' POUR RETROUVER LK-COM-XXX                   
004300*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0063 : L'IPE AU TONNE-KM        
004400*                        CALCULE PAR FINALISER-PERF ETAIT DIVISE          
004500*                        PAR 10 EN TROP - MEME CORRECTIF DANS             
004600*                        CALCULER-IPE DE CARBEXTR (CF XVPENR)             
004700*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0066 : LA SOMME DES IPE         
004800*                        PAR MOIS N'ETAIT JAMAIS RAMENEE A UNE            
004900*                        MOYENNE - AJOUT DE W-AM-IPE-MOYEN ET DE          
005000*                        SON AFFICHAGE DANS DISPLAY-POSTE-MOIS            
005100*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0069 : SAUVER-LOT-PORTEE        
005200*                        INSERAIT TOUTES LES LIGNES DU LOT SANS           
005300*                        FILTRER SUR LE MOIS CIBLE NI ESTAMPILLER         
005400*                        TYPE/ANNEE/REGION DE LA PORTEE - AJOUT DU        
005500*                        FILTRE ET DE L'ESTAMPILLAGE DANS                 
005600*                        UPSERT-VEHICULE                                  
005700*****************************************************************         
005800      ENVIRONMENT DIVISION.                                               
005900      CONFIGURATION SECTION.                                              
006000      SPECIAL-NAMES.                                                      
006100          C01 IS TOP-OF-FORM.                                             
006200*****************************************************************         
006300      DATA DIVISION.                                                      
006400      WORKING-STORAGE SECTION.                                            
006500 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
006600-    'VARS START:14/01/1916:52:41SBENAMOR       CARBPERF0006000060        
006700-    'PARC.TST.PGM                                SLAT VARS END'.         
006800                                                                          
006900 01  VERSION PIC X(23) VALUE 'CARBPERF 06 DU 14/01/19'.                   
007000                                                                          
007100*                                                                         
007200* COMPTEURS ET INDICES DE BOUCLE (TOUS EN COMP)                           
007300*                                                                         
007400 01  IND-ENR                PIC S9(5) COMP.                               
007500 01  IND-MOIS               PIC S9(3) COMP.                               
007600 01  IND-MATR               PIC S9(5) COMP.                               
007700 01  IND-EXIST              PIC S9(5) COMP.                               
007800 01  W-POSTE-TROUVE         PIC S9(5) COMP.                               
007900                                                                          
008000*                                                                         
008100* TABLE GLOBALE DES VEHICULES EXISTANTS (SIMULE LE FONDS DEJA    *        
008200* SAUVEGARDE - UTILISEE PAR UPSERT-VEHICULE ET SAUVER-LOT-PORTEE *        
008300*                                                                         
008400 01  W-NB-EXISTANTS GLOBAL       PIC S9(5) COMP.                          
008500 01  W-FONDS-VEHICULES GLOBAL.                                            
008600     05  W-EXIST-ENR OCCURS 2000 TIMES                                    
008700                     INDEXED BY IX-EXIST.                                 
008800*        LAYOUT IDENTIQUE AU COPYBOOK XVHREC (REPRIS ICI CAR LE           
008900*        NIVEAU 05 NE PEUT SE NICHER SOUS UN AUTRE NIVEAU 05)             
009000         10  W-EX-TYPE              PIC X(10).                            
009100             88  W-EX-TYPE-CAMION       VALUE 'Camion'.                   
009200             88  W-EX-TYPE-VOITURE      VALUE 'Voiture'.                  
009300             88  W-EX-TYPE-MINIBUS      VALUE 'Minibus'.                  
009400             88  W-EX-TYPE-CHARIOT      VALUE 'Chariot'.                  
009500         10  W-EX-MATRICULE         PIC X(20).                            
009600         10  W-EX-MOIS              PIC X(20).                            
009700         10  W-EX-ANNEE             PIC X(04).                            
009800         10  W-EX-REGION            PIC X(30).                            
009900         10  W-EX-CONSO-L           PIC S9(7)V9(2) COMP-3.                
010000         10  W-EX-CONSO-TEP         PIC S9(7)V9(3) COMP-3.                
010100         10  W-EX-COUT-DT           PIC S9(7)V9(3) COMP-3.                
010200         10  W-EX-KILOMETRAGE       PIC S9(7)V9(1) COMP-3.                
010300         10  W-EX-TONNAGE           PIC S9(7)V9(2) COMP-3.                
010400         10  W-EX-IPE-L100KM        PIC S9(5)V9(4) COMP-3.                
010500         10  W-EX-IPE-L100TKM       PIC S9(5)V9(4) COMP-3.                
010600         10  W-EX-IND-IPE           PIC X(01).                            
010700             88  W-EX-IPE-CALCULEE      VALUE 'O'.                        
010800             88  W-EX-IPE-NON-CALCULEE  VALUE 'N'.                        
010900         10  W-EX-IND-TKM           PIC X(01).                            
011000             88  W-EX-TONNE-KM-CALCULEE     VALUE 'O'.                    
011100             88  W-EX-TONNE-KM-NON-CALCULEE VALUE 'N'.                    
011200         10  W-EX-IND-LIGNE         PIC X(01).                            
011300             88  W-EX-LIGNE-VALIDE      VALUE 'V'.                        
011400             88  W-EX-LIGNE-REJETEE     VALUE 'R'.                        
011500         10  FILLER                 PIC X(27).                            
011600 01  W-FONDS-VUE REDEFINES W-FONDS-VEHICULES.                             
011700     05  W-EX-OCTETS OCCURS 2000 TIMES PIC X(151).                        
011800                                                                          
011900*                                                                         
012000* TABLE DE TRAVAIL POUR L'AGREGATION MENSUELLE (REPORTING)       *        
012100*                                                                         
012200 01  W-TABLE-AGREG-MOIS.                                                  
012300     05  W-NB-POSTES-MOIS    PIC S9(3) COMP.                              
012400     05  W-AM-ENR OCCURS 24 TIMES                                         
012500                  INDEXED BY IX-AGREG-MOIS.                               
012600         10  W-AM-MOIS             PIC X(20).                             
012700         10  W-AM-TOT-CONSO-L      PIC S9(9)V9(2) COMP-3.                 
012800         10  W-AM-TOT-KILOMETRAGE  PIC S9(9)V9(1) COMP-3.                 
012900         10  W-AM-TOT-TONNAGE      PIC S9(9)V9(2) COMP-3.                 
013000         10  W-AM-SOMME-IPE        PIC S9(9)V9(4) COMP-3.                 
013100         10  W-AM-NB-VEHICULES     PIC S9(5) COMP-3.                      
013200         10  W-AM-IPE-MOYEN        PIC S9(7)V9(4) COMP-3.                 
013300         10  FILLER                PIC X(05).                             
013400                                                                          
013500*                                                                         
013600* ZONE DE TRAVAIL POUR LA CLE NATURELLE DE DEDOUBLONNAGE         *        
013700* TYPE + MATRICULE + MOIS + ANNEE                                *        
013800*                                                                         
013900 01  W-CLE-NATURELLE.                                                     
014000     05  W-CLE-TYPE          PIC X(10).                                   
014100     05  W-CLE-MATRICULE     PIC X(20).                                   
014200     05  W-CLE-MOIS          PIC X(20).                                   
014300     05  W-CLE-ANNEE         PIC X(04).                                   
014400 01  W-CLE-CONCATENEE REDEFINES W-CLE-NATURELLE                           
014500                      PIC X(54).                                          
014600 01  W-CLE-COMPARAISON.                                                   
014700     05  W-CC-TYPE           PIC X(10).                                   
014800     05  W-CC-MATRICULE      PIC X(20).                                   
014900     05  W-CC-MOIS           PIC X(20).                                   
015000     05  W-CC-ANNEE          PIC X(04).                                   
015100 01  W-CC-CONCATENEE REDEFINES W-CLE-COMPARAISON                          
015200                    PIC X(54).                                            
015300                                                                          
015400*                                                                         
015500* CODES RETOUR INTERNES                                                   
015600*                                                                         
015700 01  CR                      PIC 9(2).                                    
015800 01  RC                      PIC 9(2).                                    
015900                                                                          
016000      LINKAGE SECTION.                                                    
016100*--------------------------------------------------------------*          
016200* TABLE COMPLETE DES VEHICULES TRAITES DANS LE LOT COURANT,      *        
016300* CONSTITUEE PAR CARBDISP A PARTIR DES ARTICLES DE CARBEXTR      *        
016400*--------------------------------------------------------------*          
016500 01  LK-LOT-VEHICULES.                                                    
016600     05  LK-LOT-NB           PIC S9(5) COMP.                              
016700     05  LK-LOT-ENR OCCURS 2000 TIMES                                     
016800                    INDEXED BY IX-LOT.                                    
016900*        LAYOUT IDENTIQUE AU COPYBOOK XVHREC (REPRIS ICI CAR LE           
017000*        NIVEAU 05 NE PEUT SE NICHER SOUS UN AUTRE NIVEAU 05)             
017100         10  LK-LOT-TYPE            PIC X(10).                            
017200             88  LK-LOT-TYPE-CAMION     VALUE 'Camion'.                   
017300             88  LK-LOT-TYPE-VOITURE    VALUE 'Voiture'.                  
017400             88  LK-LOT-TYPE-MINIBUS    VALUE 'Minibus'.                  
017500             88  LK-LOT-TYPE-CHARIOT    VALUE 'Chariot'.                  
017600         10  LK-LOT-MATRICULE       PIC X(20).                            
017700         10  LK-LOT-MOIS            PIC X(20).                            
017800         10  LK-LOT-ANNEE           PIC X(04).                            
017900         10  LK-LOT-REGION          PIC X(30).                            
018000         10  LK-LOT-CONSO-L         PIC S9(7)V9(2) COMP-3.                
018100         10  LK-LOT-CONSO-TEP       PIC S9(7)V9(3) COMP-3.                
018200         10  LK-LOT-COUT-DT         PIC S9(7)V9(3) COMP-3.                
018300         10  LK-LOT-KILOMETRAGE     PIC S9(7)V9(1) COMP-3.                
018400         10  LK-LOT-TONNAGE         PIC S9(7)V9(2) COMP-3.                
018500         10  LK-LOT-IPE-L100KM      PIC S9(5)V9(4) COMP-3.                
018600         10  LK-LOT-IPE-L100TKM     PIC S9(5)V9(4) COMP-3.                
018700         10  LK-LOT-IND-IPE         PIC X(01).                            
018800             88  LK-LOT-IPE-CALCULEE    VALUE 'O'.                        
018900             88  LK-LOT-IPE-NON-CALCULEE VALUE 'N'.                       
019000         10  LK-LOT-IND-TKM         PIC X(01).                            
019100             88  LK-LOT-TONNE-KM-CALCULEE     VALUE 'O'.                  
019200             88  LK-LOT-TONNE-KM-NON-CALCULEE VALUE 'N'.                  
019300         10  LK-LOT-IND-LIGNE       PIC X(01).                            
019400             88  LK-LOT-LIGNE-VALIDE    VALUE 'V'.                        
019500             88  LK-LOT-LIGNE-REJETEE   VALUE 'R'.                        
019600         10  FILLER                 PIC X(27).                            
019700                                                                          
019800*--------------------------------------------------------------*          
019900* ZONE DE COMMANDE (PORTEE DE LA SAUVEGARDE)                    *         
020000*--------------------------------------------------------------*          
020100 01  LK-COMMANDE.                                                         
020200     COPY XCARCOM REPLACING 'X' BY 'LK'.                                  
020300                                                                          
020400*--------------------------------------------------------------*          
020500* TABLE DE PERFORMANCE PAR MATRICULE EN RETOUR                  *         
020600*--------------------------------------------------------------*          
020700 01  LK-TABLE-PERF.                                                       
020800     05  LK-PERF-NB          PIC S9(5) COMP.                              
020900     05  LK-PERF-ENR OCCURS 500 TIMES                                     
021000                     INDEXED BY IX-PERF.                                  
021100*        LAYOUT IDENTIQUE AU COPYBOOK XVPENR (REPRIS ICI CAR LE           
021200*        NIVEAU 05 NE PEUT SE NICHER SOUS UN AUTRE NIVEAU 05)             
021300         10  LK-PF-MATRICULE       PIC X(20).                             
021400         10  LK-PF-TYPE            PIC X(10).                             
021500         10  LK-PF-TOT-CONSO-L     PIC S9(9)V9(2) COMP-3.                 
021600         10  LK-PF-TOT-KILOMETRAGE PIC S9(9)V9(1) COMP-3.                 
021700         10  LK-PF-TOT-TONNAGE     PIC S9(9)V9(2) COMP-3.                 
021800         10  LK-PF-IPE-L100KM      PIC S9(5)V9(4) COMP-3.                 
021900         10  LK-PF-IPE-L100TKM     PIC S9(5)V9(4) COMP-3.                 
022000         10  LK-PF-NB-MOIS         PIC S9(3) COMP-3.                      
022100         10  LK-PF-IND-TONNAGE     PIC X(01).                             
022200             88  LK-PF-TONNAGE-DISPONIBLE    VALUE 'O'.                   
022300             88  LK-PF-TONNAGE-INDISPONIBLE  VALUE 'N'.                   
022400         10  FILLER                PIC X(18).                             
022500                                                                          
022600 01  LK-CR                   PIC 9(2).                                    
022700 01  LK-RC                   PIC 9(2).                                    
022800                                                                          
022900      PROCEDURE DIVISION USING LK-LOT-VEHICULES LK-COMMANDE               
023000               LK-TABLE-PERF LK-CR LK-RC.                                 
023100*================================================================         
023200 0100-TRAITER-PERFORMANCE.                                                
023300*****************************************************************         
023400* PARAGRAPHE PRINCIPAL - UN SEUL APPEL PAR LOT DE VEHICULES      *        
023500*****************************************************************         
023600     MOVE 0 TO CR RC                                                      
023700                                                                          
023800     PERFORM 0200-SAUVER-LOT-PORTEE THRU 0200-EXIT                        
023900                                                                          
024000     PERFORM 0300-AGREGER-PAR-MOIS THRU 0300-EXIT                         
024100                                                                          
024200     PERFORM 0400-AGREGER-PAR-MATRICULE THRU 0400-EXIT                    
024300                                                                          
024400 0100-EXIT.                                                               
024500     MOVE CR TO LK-CR                                                     
024600     MOVE RC TO LK-RC                                                     
024700     GOBACK                                                               
024800     .                                                                    
024900*================================================================         
025000 0200-SAUVER-LOT-PORTEE.                                                  
025100*****************************************************************         
025200* REGLE DE GESTION : LES VEHICULES DU LOT SONT RATTACHES A LA    *        
025300* PORTEE DEMANDEE (TYPE/ANNEE/REGION, MOIS CIBLE OU 'Tous Mois') *        
025400* PUIS INSERES DANS LE FONDS. SI LK-COM-REMPLACER-LOT EST DEMANDE*        
025500* LES POSTES EXISTANTS DE MEME PORTEE SONT PURGES AU PREALABLE   *        
025600* (DDE 03-0077 : LA PORTEE EST RESPECTEE, PAS TOUTE LA FLOTTE).  *        
025700*****************************************************************         
025800     IF LK-COM-REMPLACER-LOT                                              
025900        PERFORM 0210-PURGER-PORTEE THRU 0210-EXIT                         
026000           VARYING IX-EXIST FROM 1 BY 1                                   
026100           UNTIL IX-EXIST > W-NB-EXISTANTS                                
026200     END-IF                                                               
026300                                                                          
026400     PERFORM 0250-UPSERT-VEHICULE THRU 0250-EXIT                          
026500         VARYING IX-LOT FROM 1 BY 1 UNTIL IX-LOT > LK-LOT-NB              
026600 0200-EXIT.                                                               
026700     EXIT                                                                 
026800     .                                                                    
026900*================================================================         
027000 0210-PURGER-PORTEE.                                                      
027100*****************************************************************         
027200* MARQUE 'REJETEE' LES POSTES EXISTANTS DE LA PORTEE DEMANDEE -  *        
027300* ILS SONT IGNORES PAR LES PARAGRAPHES SUIVANTS ET SERONT        *        
027400* REECRASES PAR L'INSERTION DU LOT (0250-UPSERT-VEHICULE).       *        
027500*****************************************************************         
027600     IF W-EX-TYPE (IX-EXIST) = LK-COM-TYPE                                
027700        AND W-EX-ANNEE (IX-EXIST) = LK-COM-ANNEE                          
027800        AND W-EX-REGION (IX-EXIST) = LK-COM-REGION                        
027900        IF LK-COM-MOIS-CIBLE = 'Tous Mois'                                
028000           OR W-EX-MOIS (IX-EXIST) = LK-COM-MOIS-CIBLE                    
028100           SET W-EX-LIGNE-REJETEE (IX-EXIST) TO TRUE                      
028200        END-IF                                                            
028300     END-IF                                                               
028400 0210-EXIT.                                                               
028500     EXIT                                                                 
028600     .                                                                    
028700*================================================================         
028800 0250-UPSERT-VEHICULE.                                                    
028900*****************************************************************         
029000* REGLE DE GESTION : SEULE UNE LIGNE DU LOT DONT LE MOIS CORRES- *        
029100* POND AU MOIS CIBLE DE LA PORTEE (OU TOUT MOIS SI 'Tous Mois')  *        
029200* EST RETENUE POUR LA SAUVEGARDE ; LES AUTRES SONT IGNOREES      *        
029300* (DDE 19-0069). TYPE, ANNEE ET REGION DE LA PORTEE SONT RE-     *        
029400* ESTAMPILLES SUR CHAQUE LIGNE RETENUE AVANT INSERTION, AU LIEU  *        
029500* DE CONSERVER LE TYPE/ANNEE/REGION D'EXTRACTION DE LA LIGNE     *        
029600* (DDE 19-0069) - DEDOUBLONNAGE SUR LA CLE NATURELLE TYPE +      *        
029700* MATRICULE + MOIS + ANNEE. UN POSTE EXISTANT AVEC LA MEME CLE   *        
029800* EST REMPLACE EN PLACE ; SINON LE VEHICULE EST AJOUTE AU FONDS  *        
029900* (DDE 19-0022 : LA FUSION DOIT AUSSI MAJORER L'EXISTANT).       *        
030000*****************************************************************         
030100     IF LK-COM-MOIS-CIBLE NOT = 'Tous Mois'                               
030200        AND LK-LOT-MOIS (IX-LOT) NOT = LK-COM-MOIS-CIBLE                  
030300        GO TO 0250-EXIT                                                   
030400     END-IF                                                               
030500                                                                          
030600     MOVE LK-COM-TYPE               TO W-CLE-TYPE                         
030700     MOVE LK-LOT-MATRICULE (IX-LOT) TO W-CLE-MATRICULE                    
030800     MOVE LK-LOT-MOIS (IX-LOT)      TO W-CLE-MOIS                         
030900     MOVE LK-COM-ANNEE              TO W-CLE-ANNEE                        
031000                                                                          
031100     MOVE 0 TO W-POSTE-TROUVE                                             
031200     PERFORM 0260-COMPARER-CLE THRU 0260-EXIT                             
031300         VARYING IX-EXIST FROM 1 BY 1                                     
031400         UNTIL IX-EXIST > W-NB-EXISTANTS OR W-POSTE-TROUVE NOT = 0        
031500                                                                          
031600     IF W-POSTE-TROUVE = 0                                                
031700        ADD 1 TO W-NB-EXISTANTS                                           
031800        MOVE W-NB-EXISTANTS TO W-POSTE-TROUVE                             
031900     END-IF                                                               
032000                                                                          
032100     MOVE LK-LOT-ENR (IX-LOT) TO W-EXIST-ENR (W-POSTE-TROUVE)             
032200     MOVE LK-COM-TYPE   TO W-EX-TYPE   (W-POSTE-TROUVE)                   
032300     MOVE LK-COM-ANNEE  TO W-EX-ANNEE  (W-POSTE-TROUVE)                   
032400     MOVE LK-COM-REGION TO W-EX-REGION (W-POSTE-TROUVE)                   
032500 0250-EXIT.                                                               
032600     EXIT                                                                 
032700     .                                                                    
032800*================================================================         
032900 0260-COMPARER-CLE.                                                       
033000     IF W-EX-LIGNE-REJETEE (IX-EXIST)                                     
033100        GO TO 0260-EXIT                                                   
033200     END-IF                                                               
033300     MOVE W-EX-TYPE (IX-EXIST)      TO W-CC-TYPE                          
033400     MOVE W-EX-MATRICULE (IX-EXIST) TO W-CC-MATRICULE                     
033500     MOVE W-EX-MOIS (IX-EXIST)      TO W-CC-MOIS                          
033600     MOVE W-EX-ANNEE (IX-EXIST)     TO W-CC-ANNEE                         
033700     IF W-CC-CONCATENEE = W-CLE-CONCATENEE                                
033800        MOVE IX-EXIST TO W-POSTE-TROUVE                                   
033900     END-IF                                                               
034000 0260-EXIT.                                                               
034100     EXIT                                                                 
034200     .                                                                    
034300*================================================================         
034400 0300-AGREGER-PAR-MOIS.                                                   
034500*****************************************************************         
034600* AGREGATION MENSUELLE DE REPORTING (DISTINCTE DE LA RUPTURE DE  *        
034700* CONTROLE DE CARBEXTR) - PORTE SUR LE FONDS COMPLET, RESTREINTE *        
034800* A LA PORTEE TYPE/ANNEE/REGION DEMANDEE PAR LE PILOTE.          *        
034900*****************************************************************         
035000     MOVE 0 TO W-NB-POSTES-MOIS                                           
035100                                                                          
035200     PERFORM 0310-CUMULER-UN-VEHICULE-MOIS THRU 0310-EXIT                 
035300         VARYING IX-EXIST FROM 1 BY 1                                     
035400         UNTIL IX-EXIST > W-NB-EXISTANTS                                  
035500                                                                          
035600     PERFORM 0320-DISPLAY-POSTE-MOIS THRU 0320-EXIT                       
035700         VARYING IX-AGREG-MOIS FROM 1 BY 1                                
035800         UNTIL IX-AGREG-MOIS > W-NB-POSTES-MOIS                           
035900 0300-EXIT.                                                               
036000     EXIT                                                                 
036100     .                                                                    
036200*================================================================         
036300 0310-CUMULER-UN-VEHICULE-MOIS.                                           
036400     IF W-EX-LIGNE-REJETEE (IX-EXIST)                                     
036500        GO TO 0310-EXIT                                                   
036600     END-IF                                                               
036700     IF W-EX-TYPE (IX-EXIST) NOT = LK-COM-TYPE                            
036800        GO TO 0310-EXIT                                                   
036900     END-IF                                                               
037000     IF W-EX-ANNEE (IX-EXIST) NOT = LK-COM-ANNEE                          
037100        GO TO 0310-EXIT                                                   
037200     END-IF                                                               
037300     IF LK-COM-MOIS-CIBLE NOT = 'Tous Mois'                               
037400        AND W-EX-MOIS (IX-EXIST) NOT = LK-COM-MOIS-CIBLE                  
037500        GO TO 0310-EXIT                                                   
037600     END-IF                                                               
037700                                                                          
037800     MOVE 0 TO W-POSTE-TROUVE                                             
037900     PERFORM 0315-COMPARER-POSTE-MOIS THRU 0315-EXIT                      
038000         VARYING IX-AGREG-MOIS FROM 1 BY 1                                
038100         UNTIL IX-AGREG-MOIS > W-NB-POSTES-MOIS                           
038200         OR W-POSTE-TROUVE NOT = 0                                        
038300                                                                          
038400     IF W-POSTE-TROUVE = 0                                                
038500        ADD 1 TO W-NB-POSTES-MOIS                                         
038600        MOVE W-NB-POSTES-MOIS TO W-POSTE-TROUVE                           
038700        INITIALIZE W-AM-ENR (W-POSTE-TROUVE)                              
038800        MOVE W-EX-MOIS (IX-EXIST) TO W-AM-MOIS (W-POSTE-TROUVE)           
038900     END-IF                                                               
039000                                                                          
039100     ADD W-EX-CONSO-L (IX-EXIST)                                          
039200         TO W-AM-TOT-CONSO-L (W-POSTE-TROUVE)                             
039300     ADD W-EX-KILOMETRAGE (IX-EXIST)                                      
039400         TO W-AM-TOT-KILOMETRAGE (W-POSTE-TROUVE)                         
039500     ADD W-EX-TONNAGE (IX-EXIST)                                          
039600         TO W-AM-TOT-TONNAGE (W-POSTE-TROUVE)                             
039700     ADD W-EX-IPE-L100KM (IX-EXIST)                                       
039800         TO W-AM-SOMME-IPE (W-POSTE-TROUVE)                               
039900     ADD 1 TO W-AM-NB-VEHICULES (W-POSTE-TROUVE)                          
040000 0310-EXIT.                                                               
040100     EXIT                                                                 
040200     .                                                                    
040300*================================================================         
040400 0315-COMPARER-POSTE-MOIS.                                                
040500     IF W-AM-MOIS (IX-AGREG-MOIS) = W-EX-MOIS (IX-EXIST)                  
040600        MOVE IX-AGREG-MOIS TO W-POSTE-TROUVE                              
040700     END-IF                                                               
040800 0315-EXIT.                                                               
040900     EXIT                                                                 
041000     .                                                                    
041100*================================================================         
041200 0320-DISPLAY-POSTE-MOIS.                                                 
041300*****************************************************************         
041400* L'AGREGATION MENSUELLE DE REPORTING N'ALIMENTE PAS DE FICHIER  *        
041500* DEDIE (CF MONTHLY-TOTALS-OUT DEJA PRODUIT PAR CARBEXTR) - ELLE *        
041600* EST RESTITUEE EN LISTING SYSOUT POUR CONTROLE. L'IPE MOYEN EST *        
041700* LA SOMME DES IPE-L100KM DU GROUPE DIVISEE PAR L'EFFECTIF DU    *        
041800* GROUPE (DDE 19-0066).                                         *         
041900*****************************************************************         
042000     MOVE 0 TO W-AM-IPE-MOYEN (IX-AGREG-MOIS)                             
042100     IF W-AM-NB-VEHICULES (IX-AGREG-MOIS) > 0                             
042200        COMPUTE W-AM-IPE-MOYEN (IX-AGREG-MOIS) ROUNDED =                  
042300                W-AM-SOMME-IPE (IX-AGREG-MOIS) /                          
042400                W-AM-NB-VEHICULES (IX-AGREG-MOIS)                         
042500     END-IF                                                               
042600     DISPLAY 'CARBPERF - MOIS ' W-AM-MOIS (IX-AGREG-MOIS)                 
042700             ' CONSO-L ' W-AM-TOT-CONSO-L (IX-AGREG-MOIS)                 
042800             ' VEHICULES ' W-AM-NB-VEHICULES (IX-AGREG-MOIS)              
042900             ' IPE MOYEN ' W-AM-IPE-MOYEN (IX-AGREG-MOIS)                 
043000 0320-EXIT.                                                               
043100     EXIT                                                                 
043200     .                                                                    
043300*================================================================         
043400 0400-AGREGER-PAR-MATRICULE.                                              
043500*****************************************************************         
043600* REGLE DE GESTION : CUMUL VIE ENTIERE PAR MATRICULE, TOUS MOIS  *        
043700* DISPONIBLES CONFONDUS. L'IPE RESULTANT EST RECALCULE SUR LES   *        
043800* CUMULS (ET NON MOYENNE DES IPE MENSUELS).                      *        
043900*****************************************************************         
044000     MOVE 0 TO LK-PERF-NB                                                 
044100                                                                          
044200     PERFORM 0410-CUMULER-UN-VEHICULE-MATR THRU 0410-EXIT                 
044300         VARYING IX-EXIST FROM 1 BY 1                                     
044400         UNTIL IX-EXIST > W-NB-EXISTANTS                                  
044500                                                                          
044600     PERFORM 0420-FINALISER-PERF THRU 0420-EXIT                           
044700         VARYING IX-PERF FROM 1 BY 1 UNTIL IX-PERF > LK-PERF-NB           
044800 0400-EXIT.                                                               
044900     EXIT                                                                 
045000     .                                                                    
045100*================================================================         
045200 0410-CUMULER-UN-VEHICULE-MATR.                                           
045300     IF W-EX-LIGNE-REJETEE (IX-EXIST)                                     
045400        GO TO 0410-EXIT                                                   
045500     END-IF                                                               
045600                                                                          
045700     MOVE 0 TO W-POSTE-TROUVE                                             
045800     PERFORM 0415-COMPARER-POSTE-MATR THRU 0415-EXIT                      
045900         VARYING IX-PERF FROM 1 BY 1                                      
046000         UNTIL IX-PERF > LK-PERF-NB OR W-POSTE-TROUVE NOT = 0             
046100                                                                          
046200     IF W-POSTE-TROUVE = 0                                                
046300        ADD 1 TO LK-PERF-NB                                               
046400        MOVE LK-PERF-NB TO W-POSTE-TROUVE                                 
046500        INITIALIZE LK-PERF-ENR (W-POSTE-TROUVE)                           
046600        MOVE W-EX-MATRICULE (IX-EXIST)                                    
046700             TO LK-PF-MATRICULE (W-POSTE-TROUVE)                          
046800        MOVE W-EX-TYPE (IX-EXIST)                                         
046900             TO LK-PF-TYPE (W-POSTE-TROUVE)                               
047000     END-IF                                                               
047100                                                                          
047200     ADD W-EX-CONSO-L (IX-EXIST)                                          
047300         TO LK-PF-TOT-CONSO-L (W-POSTE-TROUVE)                            
047400     ADD W-EX-KILOMETRAGE (IX-EXIST)                                      
047500         TO LK-PF-TOT-KILOMETRAGE (W-POSTE-TROUVE)                        
047600     ADD W-EX-TONNAGE (IX-EXIST)                                          
047700         TO LK-PF-TOT-TONNAGE (W-POSTE-TROUVE)                            
047800     ADD 1 TO LK-PF-NB-MOIS (W-POSTE-TROUVE)                              
047900 0410-EXIT.                                                               
048000     EXIT                                                                 
048100     .                                                                    
048200*================================================================         
048300 0415-COMPARER-POSTE-MATR.                                                
048400     IF LK-PF-MATRICULE (IX-PERF) = W-EX-MATRICULE (IX-EXIST)             
048500        MOVE IX-PERF TO W-POSTE-TROUVE                                    
048600     END-IF                                                               
048700 0415-EXIT.                                                               
048800     EXIT                                                                 
048900     .                                                                    
049000*================================================================         
049100 0420-FINALISER-PERF.                                                     
049200*****************************************************************         
049300* REGLE DE GESTION IPE (CUMULS VIE ENTIERE) - CF CALCULER-IPE    *        
049400* DE CARBEXTR, MEME FORMULE APPLIQUEE AUX TOTAUX.                *        
049500*****************************************************************         
049600     SET LK-PF-TONNAGE-INDISPONIBLE (IX-PERF) TO TRUE                     
049700                                                                          
049800     IF LK-PF-TOT-CONSO-L (IX-PERF) > 0                                   
049900        AND LK-PF-TOT-KILOMETRAGE (IX-PERF) > 0                           
050000        COMPUTE LK-PF-IPE-L100KM (IX-PERF) ROUNDED =                      
050100                LK-PF-TOT-CONSO-L (IX-PERF) * 100                         
050200                / LK-PF-TOT-KILOMETRAGE (IX-PERF)                         
050300     END-IF                                                               
050400                                                                          
050500     IF LK-PF-TOT-CONSO-L (IX-PERF) > 0                                   
050600        AND LK-PF-TOT-KILOMETRAGE (IX-PERF) > 0                           
050700        AND LK-PF-TOT-TONNAGE (IX-PERF) > 0                               
050800        COMPUTE LK-PF-IPE-L100TKM (IX-PERF) ROUNDED =                     
050900                LK-PF-IPE-L100KM (IX-PERF)                                
051000              * (1000 / LK-PF-TOT-TONNAGE (IX-PERF))                      
051100        SET LK-PF-TONNAGE-DISPONIBLE (IX-PERF) TO TRUE                    
051200     END-IF                                                               
051300 0420-EXIT.                                                               
051400     EXIT                                                                 
051500     .                                                                    
051600                                                                          
051700      END PROGRAM CARBPERF.                                               
