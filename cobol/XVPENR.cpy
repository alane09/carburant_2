000100****************************************************************          
000200* COPYBOOK XVPENR                                               *         
000300* SUITE CARBURANT - SUIVI CONSOMMATION DE CARBURANT DU PARC     *         
000400*                                                                *        
000500* LAYOUT DU RESULTAT DE PERFORMANCE PAR VEHICULE (UN POSTE PAR  *         
000600* MATRICULE, CUMUL SUR TOUS LES MOIS DISPONIBLES). CONSTRUIT    *         
000700* PAR CARBPERF (AGREGER-PAR-MATRICULE), ECRIT PAR CARBDISP      *         
000800* DANS VEHICLE-PERFORMANCE-OUT.                                 *         
000900*                                                                *        
001000* USAGE : 01 xxxx.  COPY XVPENR REPLACING 'X' BY xxxx.          *         
001100*                                                                *        
001200* HISTORIQUE DE L'ARTICLE :                                     *         
001300*   1996-11-05 LPETIT    CREATION INITIALE                      *         
001400*   1999-01-20 RMARCHAL  AJOUT DU NOMBRE DE MOIS CUMULES        *         
001500*   2011-07-22 GFONTAINE AJOUT INDICATEUR TONNAGE DISPONIBLE    *         
001600****************************************************************          
001700 05  X-MATRICULE                 PIC X(20).                               
001800*    IMMATRICULATION DU VEHICULE (CLE DU POSTE)                           
001900 05  X-TYPE                      PIC X(10).                               
002000*    CATEGORIE DU VEHICULE (REPRISE DE LA DERNIERE LIGNE TRAITEE)         
002100 05  X-TOT-CONSO-L               PIC S9(9)V9(2) COMP-3.                   
002200*    CUMUL VIE ENTIERE DE LA CONSOMMATION EN LITRES                       
002300 05  X-TOT-KILOMETRAGE           PIC S9(9)V9(1) COMP-3.                   
002400*    CUMUL VIE ENTIERE DE LA DISTANCE PARCOURUE                           
002500 05  X-TOT-TONNAGE               PIC S9(9)V9(2) COMP-3.                   
002600*    CUMUL VIE ENTIERE DU TONNAGE TRANSPORTE                              
002700 05  X-IPE-L100KM                PIC S9(5)V9(4) COMP-3.                   
002800*    IPE DERIVE = CONSO TOTALE / (KM TOTAL / 100)                         
002900 05  X-IPE-L100TKM               PIC S9(5)V9(4) COMP-3.                   
003000*    IPE DERIVE = IPE-L100KM * (1 / (TONNAGE TOTAL / 1000))               
003100 05  X-NB-MOIS                   PIC S9(3) COMP-3.                        
003200*    NOMBRE DE POSTES MENSUELS AYANT CONTRIBUE AU CUMUL                   
003300 05  X-IND-TONNAGE               PIC X(01).                               
003400*    INDICATEUR "TONNAGE DISPONIBLE POUR CE VEHICULE"                     
003500     88  X-TONNAGE-DISPONIBLE         VALUE 'O'.                          
003600     88  X-TONNAGE-INDISPONIBLE       VALUE 'N'.                          
003700 05  FILLER                      PIC X(18).                               
003800*    RESERVE POUR EXTENSIONS FUTURES DE L'ARTICLE                         
