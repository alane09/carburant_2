000100                                                                          
000200      IDENTIFICATION DIVISION.                                            
000300      PROGRAM-ID. CARBDISP.                                               
000400      AUTHOR. B. DURAND.                                                  
000500      INSTALLATION. DIRECTION DU PARC - BUREAU ETUDES.                    
000600      DATE-WRITTEN. 04/11/1989.                                           
000700      DATE-COMPILED.                                                      
000800      SECURITY. DIFFUSION RESTREINTE AU SERVICE GESTION DE FLOTTE.        
000900*****************************************************************         
001000* PROGRAMME CARBDISP                                            *         
001100* LANGAGE COBOL                                                 *         
001200*                                                                *        
001300* CE PROGRAMME EST LE PILOTE DE LA SUITE CARBURANT. IL EST      *         
001400* SEUL A POSSEDER LES SELECT/FD DU LOT : IL LIT LE TABLEUR       *        
001500* DE CONSOMMATION EXTRAIT (VEHICLE-INPUT), AIGUILLE CHAQUE       *        
001600* LIGNE VERS CARBEXTR, PUIS APPELLE CARBORCH (REGRESSION PAR     *        
001700* TYPE) ET CARBPERF (AGREGATION/SAUVEGARDE) ET ECRIT LES TROIS   *        
001800* FICHIERS DE SORTIE DU LOT.                                     *        
001900*                                                                *        
002000* A L'ORIGINE CE PROGRAMME N'ETAIT QU'UN AIGUILLAGE SANS FICHIER *        
002100* (LE LOT AMONT DE SAISIE FOURNISSAIT ALORS LES ZONES PAR        *        
002200* LINKAGE). LA SUITE CARBURANT TOURNE DESORMAIS EN AUTONOME :    *        
002300* CARBDISP JOUE DONC ICI LE ROLE DE CE LOT AMONT ET PORTE LES    *        
002400* SELECT/FD DU LOT.                                              *        
002500*****************************************************************         
002600* HISTORIQUE DES MODIFICATIONS :                                          
002700*   1989-04-11 BDURAND   CREATION INITIALE (AIGUILLAGE SEUL)              
002800*   1994-02-14 LPETIT    AJOUT DU CHARIOT ELEVATEUR DANS LA LISTE         
002900*                        DES TYPES AIGUILLES VERS LA REGRESSION           
003000*   1998-04-20 RMARCHAL  DEBUT DES TRAVAUX DE MISE EN CONFORMITE          
003100*                        AN 2000                                          
003200*   1998-09-11 RMARCHAL  FIN DES TRAVAUX AN 2000 - ZONE ANNEE DU          
003300*                        FICHIER D'ENTREE PASSEE A 4 POSITIONS            
003400*   1999-01-20 RMARCHAL  PRISE EN COMPTE DE LA REGION DANS LA             
003500*                        BASCULE VERS CARBPERF                            
003600*   2003-03-18 GFONTAINE REECRITURE COMPLETE : CARBDISP DEVIENT LE        
003700*                        PROGRAMME PRINCIPAL DU LOT CARBURANT ET          
003800*                        PREND EN CHARGE LES FICHIERS (DDE 03-41)         
003900*   2003-04-02 GFONTAINE AJOUT DE L'APPEL A CARBPERF (SAUVEGARDE          
004000*                        ET AGREGATION PAR MATRICULE)                     
004100*   2011-07-22 GFONTAINE ELARGISSEMENT DE LA TABLE MAITRESSE DES          
004200*                        VEHICULES (2000 POSTES) - CROISSANCE DU          
004300*                        PARC                                             
004400*   2016-10-05 SBENAMOR  AJOUT DE LA TABLE DE TRI DES MOIS (ORDRE         
004500*                        CALENDAIRE EN SORTIE DES TOTAUX MENSUELS)        
004600*   2019-06-03 SBENAMOR  RECUPERATION DES CUMULS MENSUELS DE              
004700*                        CARBEXTR VIA LE NOUVEAU PARAMETRE                
004800*                        LK-TABLE-MOIS-SORTIE (DDE 19-0058)               
004900*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0061 : COPY XCARCOM             
005000*                        REPLACING 'W-COM' REDONNAIT UN PREFIXE           
005100*                        EN DOUBLE (W-COM-COM-XXX) - REMPLACE PAR         
005200*                        'W' POUR RETROUVER W-COM-XXX                     
005300*   2019-08-10 SBENAMOR  NETTOYAGE DU COMMENTAIRE D'ORIGINE DU            
005400*                        PROGRAMME (DDE 19-0067) - REFERENCE A            
005500*                        L'ANCIEN LOT AMONT DE SAISIE RENDUE PLUS         
005600*                        GENERIQUE SANS INCIDENCE SUR LE CODE             
005700*   2019-08-10 SBENAMOR  AJOUT DU CONTROLE DE FIN DE LOT                  
005800*                        0520-CONTROLER-CACHE-REGRESSION (DDE             
005900*                        19-0068) - LE LOT NE REINTERROGEAIT              
006000*                        JAMAIS CARBORCH EN REUTILISATION DE              
006100*                        CACHE, LAISSANT CE CHEMIN NON EXERCE             
006200*****************************************************************         
006300      ENVIRONMENT DIVISION.                                               
006400      CONFIGURATION SECTION.                                              
006500      SPECIAL-NAMES.                                                      
006600          C01 IS TOP-OF-FORM.                                             
006700      INPUT-OUTPUT SECTION.                                               
006800      FILE-CONTROL.                                                       
006900          SELECT VEHICLE-INPUT        ASSIGN TO VEHINPUT                  
007000              ORGANIZATION LINE SEQUENTIAL                                
007100              FILE STATUS IS WS-FS-ENTREE.                                
007200                                                                          
007300          SELECT MONTHLY-TOTALS-OUT   ASSIGN TO MOISOUT                   
007400              ORGANIZATION LINE SEQUENTIAL                                
007500              FILE STATUS IS WS-FS-MOIS.                                  
007600                                                                          
007700          SELECT REGRESSION-RESULTS-OUT ASSIGN TO REGROUT                 
007800              ORGANIZATION LINE SEQUENTIAL                                
007900              FILE STATUS IS WS-FS-REGR.                                  
008000                                                                          
008100          SELECT VEHICLE-PERFORMANCE-OUT ASSIGN TO PERFOUT                
008200              ORGANIZATION LINE SEQUENTIAL                                
008300              FILE STATUS IS WS-FS-PERF.                                  
008400*****************************************************************         
008500      DATA DIVISION.                                                      
008600      FILE SECTION.                                                       
008700*--------------------------------------------------------------*          
008800* FICHIER D'ENTREE - UNE LIGNE DE TABLEUR PAR ARTICLE            *        
008900*--------------------------------------------------------------*          
009000 FD  VEHICLE-INPUT                                                        
009100     LABEL RECORDS ARE STANDARD                                           
009200     RECORD CONTAINS 234 CHARACTERS.                                      
009300 01  VEHICLE-INPUT-ENR.                                                   
009400     05  FI-MOIS-BRUT       PIC X(20).                                    
009500     05  FI-MATRICULE       PIC X(20).                                    
009600     05  FI-DESCRIPTION     PIC X(40).                                    
009700     05  FI-ANNEE           PIC X(04).                                    
009800     05  FI-REGION          PIC X(30).                                    
009900     05  FI-CONSO-L-BRUT    PIC X(20).                                    
010000     05  FI-CONSO-TEP-BRUT  PIC X(20).                                    
010100     05  FI-COUT-BRUT       PIC X(20).                                    
010200     05  FI-KM-BRUT         PIC X(20).                                    
010300     05  FI-TONNAGE-BRUT    PIC X(20).                                    
010400     05  FI-IPE-BRUT        PIC X(20).                                    
010500                                                                          
010600*--------------------------------------------------------------*          
010700* FICHIER DE SORTIE - CUMULS MENSUELS (RUPTURE DE CONTROLE)     *         
010800*--------------------------------------------------------------*          
010900 FD  MONTHLY-TOTALS-OUT                                                   
011000     LABEL RECORDS ARE STANDARD.                                          
011100 01  MONTHLY-TOTALS-ENR.                                                  
011200     COPY XMOITOT REPLACING 'X' BY 'FO-MT'.                               
011300                                                                          
011400*--------------------------------------------------------------*          
011500* FICHIER DE SORTIE - RESULTATS DE REGRESSION PAR TYPE          *         
011600*--------------------------------------------------------------*          
011700 FD  REGRESSION-RESULTS-OUT                                               
011800     LABEL RECORDS ARE STANDARD.                                          
011900 01  REGRESSION-RESULTS-ENR.                                              
012000     COPY XREGENR REPLACING 'X' BY 'FO-RG'.                               
012100                                                                          
012200*--------------------------------------------------------------*          
012300* FICHIER DE SORTIE - PERFORMANCE PAR MATRICULE                 *         
012400*--------------------------------------------------------------*          
012500 FD  VEHICLE-PERFORMANCE-OUT                                              
012600     LABEL RECORDS ARE STANDARD.                                          
012700 01  VEHICLE-PERFORMANCE-ENR.                                             
012800     COPY XVPENR REPLACING 'X' BY 'FO-VP'.                                
012900*****************************************************************         
013000      WORKING-STORAGE SECTION.                                            
013100 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
013200-    'VARS START:11/04/8907:18:44BDURAND        CARBDISP0009000090        
013300-    'PARC.TST.PGM                                SLAT VARS END'.         
013400                                                                          
013500 01  VERSION PIC X(23) VALUE 'CARBDISP 09 DU 03/06/19'.                   
013600                                                                          
013700*                                                                         
013800* COMPTEURS ET INDICES DE BOUCLE (TOUS EN COMP)                           
013900*                                                                         
014000 01  IND-ENR                PIC S9(5) COMP.                               
014100 01  IND-MOIS               PIC S9(3) COMP.                               
014200 01  IND-TYPE               PIC S9(2) COMP.                               
014300 01  IND-SOUS-TABLE         PIC S9(5) COMP.                               
014400 01  IND-TRI                PIC S9(3) COMP.                               
014500 01  W-MEILLEUR-POSTE       PIC S9(3) COMP.                               
014600                                                                          
014700*                                                                         
014800* INDICATEURS DE FIN DE FICHIER ET CODES RETOUR DE SOUS-PROG.             
014900*                                                                         
015000 01  WS-FS-ENTREE            PIC X(02).                                   
015100 01  WS-FS-MOIS              PIC X(02).                                   
015200 01  WS-FS-REGR              PIC X(02).                                   
015300 01  WS-FS-PERF              PIC X(02).                                   
015400 01  W-IND-FIN-FICHIER        PIC X(01) VALUE 'N'.                        
015500     88  W-FIN-FICHIER-ENTREE     VALUE 'O'.                              
015600     88  W-PAS-FIN-FICHIER        VALUE 'N'.                              
015700 01  W-CR                     PIC 9(2).                                   
015800 01  W-RC                     PIC 9(2).                                   
015900                                                                          
016000*                                                                         
016100* ZONES D'APPEL DE CARBEXTR (UNE LIGNE DU TABLEUR PAR APPEL)     *        
016200*                                                                         
016300 01  W-LIGNE-BRUTE.                                                       
016400     05  W-MOIS-BRUT       PIC X(20).                                     
016500     05  W-MATRICULE-BRUT  PIC X(20).                                     
016600     05  W-DESCRIPTION     PIC X(40).                                     
016700     05  W-ANNEE-BRUTE     PIC X(04).                                     
016800     05  W-REGION-BRUTE    PIC X(30).                                     
016900     05  W-CONSO-L-BRUT    PIC X(20).                                     
017000     05  W-CONSO-TEP-BRUT  PIC X(20).                                     
017100     05  W-COUT-BRUT       PIC X(20).                                     
017200     05  W-KM-BRUT         PIC X(20).                                     
017300     05  W-TONNAGE-BRUT    PIC X(20).                                     
017400     05  W-IPE-BRUT        PIC X(20).                                     
017500     05  FILLER            PIC X(10).                                     
017600 01  W-VEHICULE.                                                          
017700     COPY XVHREC REPLACING 'X' BY 'W-VEH'.                                
017800 01  W-IND-EMISE           PIC X(01).                                     
017900     88  W-LIGNE-EMISE         VALUE 'O'.                                 
018000     88  W-LIGNE-IGNOREE       VALUE 'N'.                                 
018100                                                                          
018200*                                                                         
018300* TABLE MAITRESSE DES VEHICULES CLASSES PAR CARBEXTR (UN LOT)    *        
018400*                                                                         
018500 01  W-MASTER-VEHICULES.                                                  
018600     05  W-MASTER-NB         PIC S9(5) COMP.                              
018700     05  W-MA-ENR OCCURS 2000 TIMES                                       
018800                  INDEXED BY IX-MASTER.                                   
018900*        LAYOUT IDENTIQUE AU COPYBOOK XVHREC (REPRIS ICI CAR LE           
019000*        NIVEAU 05 NE PEUT SE NICHER SOUS UN AUTRE NIVEAU 05)             
019100         10  W-MA-TYPE              PIC X(10).                            
019200             88  W-MA-TYPE-CAMION       VALUE 'Camion'.                   
019300             88  W-MA-TYPE-VOITURE      VALUE 'Voiture'.                  
019400             88  W-MA-TYPE-MINIBUS      VALUE 'Minibus'.                  
019500             88  W-MA-TYPE-CHARIOT      VALUE 'Chariot'.                  
019600         10  W-MA-MATRICULE         PIC X(20).                            
019700         10  W-MA-MOIS              PIC X(20).                            
019800         10  W-MA-ANNEE             PIC X(04).                            
019900         10  W-MA-REGION            PIC X(30).                            
020000         10  W-MA-CONSO-L           PIC S9(7)V9(2) COMP-3.                
020100         10  W-MA-CONSO-TEP         PIC S9(7)V9(3) COMP-3.                
020200         10  W-MA-COUT-DT           PIC S9(7)V9(3) COMP-3.                
020300         10  W-MA-KILOMETRAGE       PIC S9(7)V9(1) COMP-3.                
020400         10  W-MA-TONNAGE           PIC S9(7)V9(2) COMP-3.                
020500         10  W-MA-IPE-L100KM        PIC S9(5)V9(4) COMP-3.                
020600         10  W-MA-IPE-L100TKM       PIC S9(5)V9(4) COMP-3.                
020700         10  W-MA-IND-IPE           PIC X(01).                            
020800             88  W-MA-IPE-CALCULEE      VALUE 'O'.                        
020900             88  W-MA-IPE-NON-CALCULEE  VALUE 'N'.                        
021000         10  W-MA-IND-TKM           PIC X(01).                            
021100             88  W-MA-TONNE-KM-CALCULEE     VALUE 'O'.                    
021200             88  W-MA-TONNE-KM-NON-CALCULEE VALUE 'N'.                    
021300         10  W-MA-IND-LIGNE         PIC X(01).                            
021400             88  W-MA-LIGNE-VALIDE      VALUE 'V'.                        
021500             88  W-MA-LIGNE-REJETEE     VALUE 'R'.                        
021600         10  FILLER                 PIC X(27).                            
021700 01  W-MASTER-VUE REDEFINES W-MASTER-VEHICULES.                           
021800     05  FILLER                  PIC X(04).                               
021900     05  W-MASTER-OCTETS OCCURS 2000 TIMES PIC X(151).                    
022000                                                                          
022100*                                                                         
022200* CUMULS MENSUELS RESTITUES PAR CARBEXTR SUR CHAQUE APPEL        *        
022300*                                                                         
022400 01  W-TABLE-MOIS-SORTIE.                                                 
022500     05  W-TM-NB-MOIS        PIC S9(3) COMP.                              
022600     05  W-TM-ENR OCCURS 24 TIMES                                         
022700                  INDEXED BY IX-TRI-MOIS.                                 
022800         10  W-TM-MOIS              PIC X(20).                            
022900         10  W-TM-TOT-CONSO-L       PIC S9(9)V9(2) COMP-3.                
023000         10  W-TM-TOT-CONSO-TEP     PIC S9(9)V9(3) COMP-3.                
023100         10  W-TM-TOT-COUT-DT       PIC S9(9)V9(3) COMP-3.                
023200         10  W-TM-TOT-KILOMETRAGE   PIC S9(9)V9(1) COMP-3.                
023300         10  W-TM-TOT-TONNAGE       PIC S9(9)V9(2) COMP-3.                
023400         10  W-TM-NB-VEHICULES      PIC S9(5) COMP-3.                     
023500         10  FILLER                 PIC X(10).                            
023600                                                                          
023700*                                                                         
023800* TABLE DE REFERENCE POUR LE TRI CALENDAIRE DES MOIS EN SORTIE   *        
023900*                                                                         
024000 01  W-TABLE-MOIS-REF.                                                    
024100     05  FILLER PIC X(22) VALUE 'Janvier             01'.                 
024200     05  FILLER PIC X(22) VALUE 'Fevrier             02'.                 
024300     05  FILLER PIC X(22) VALUE 'Mars                03'.                 
024400     05  FILLER PIC X(22) VALUE 'Avril               04'.                 
024500     05  FILLER PIC X(22) VALUE 'Mai                 05'.                 
024600     05  FILLER PIC X(22) VALUE 'Juin                06'.                 
024700     05  FILLER PIC X(22) VALUE 'Juillet             07'.                 
024800     05  FILLER PIC X(22) VALUE 'Aout                08'.                 
024900     05  FILLER PIC X(22) VALUE 'Septembre           09'.                 
025000     05  FILLER PIC X(22) VALUE 'Octobre             10'.                 
025100     05  FILLER PIC X(22) VALUE 'Novembre            11'.                 
025200     05  FILLER PIC X(22) VALUE 'Decembre            12'.                 
025300     05  FILLER PIC X(22) VALUE 'Mois non specifie   99'.                 
025400 01  W-MOIS-REF-TABLE REDEFINES W-TABLE-MOIS-REF.                         
025500     05  W-MR-ENR OCCURS 13 TIMES                                         
025600                  INDEXED BY IX-MOIS-REF.                                 
025700         10  W-MR-NOM            PIC X(20).                               
025800         10  W-MR-NUM            PIC 9(02).                               
025900                                                                          
026000*                                                                         
026100* ZONES DE TRAVAIL DU TRI PAR SELECTION DES POSTES MENSUELS      *        
026200*                                                                         
026300 01  W-LIBELLE-A-CHERCHER   PIC X(20).                                    
026400 01  W-RANG-TROUVE          PIC 9(02).                                    
026500 01  W-RANG-1               PIC 9(02).                                    
026600 01  W-RANG-2               PIC 9(02).                                    
026700 01  W-TM-ENR-TEMPORAIRE.                                                 
026800     05  W-TT-MOIS              PIC X(20).                                
026900     05  W-TT-TOT-CONSO-L       PIC S9(9)V9(2) COMP-3.                    
027000     05  W-TT-TOT-CONSO-TEP     PIC S9(9)V9(3) COMP-3.                    
027100     05  W-TT-TOT-COUT-DT       PIC S9(9)V9(3) COMP-3.                    
027200     05  W-TT-TOT-KILOMETRAGE   PIC S9(9)V9(1) COMP-3.                    
027300     05  W-TT-TOT-TONNAGE       PIC S9(9)V9(2) COMP-3.                    
027400     05  W-TT-NB-VEHICULES      PIC S9(5) COMP-3.                         
027500     05  FILLER                 PIC X(10).                                
027600                                                                          
027700*                                                                         
027800* SOUS-TABLE D'UN TYPE DE VEHICULE, CONSTITUEE AVANT L'APPEL A   *        
027900* CARBORCH (REGRESSION), ET TYPES CONNUS DE LA FLOTTE            *        
028000*                                                                         
028100*    LAYOUT IDENTIQUE A LK-TABLE-VEHICULES DE CARBORCH - COMPTEUR         
028200*    D'ENREGISTREMENTS EN PARAMETRE SEPARE (CF LK-NB-ENREG)               
028300 01  W-TABLE-TYPE.                                                        
028400     05  W-TY-ENR OCCURS 2000 TIMES                                       
028500                  INDEXED BY IX-TYPE-SUB.                                 
028600         10  W-TY-CONSO-L      PIC S9(7)V9(2) COMP-3.                     
028700         10  W-TY-KILOMETRAGE  PIC S9(7)V9(1) COMP-3.                     
028800         10  W-TY-TONNAGE      PIC S9(7)V9(2) COMP-3.                     
028900 01  W-NB-TYPE               PIC S9(5) COMP.                              
029000 01  W-LISTE-TYPES-CONNUS.                                                
029100     05  FILLER PIC X(10) VALUE 'Camion'.                                 
029200     05  FILLER PIC X(10) VALUE 'Voiture'.                                
029300     05  FILLER PIC X(10) VALUE 'Minibus'.                                
029400     05  FILLER PIC X(10) VALUE 'Chariot'.                                
029500 01  W-TYPES-CONNUS REDEFINES W-LISTE-TYPES-CONNUS.                       
029600     05  W-TYC-NOM OCCURS 4 TIMES PIC X(10).                              
029700                                                                          
029800*                                                                         
029900* ZONES DE COMMANDE ET RESULTATS DES SOUS-PROGRAMMES APPELES     *        
030000*                                                                         
030100 01  W-COMMANDE.                                                          
030200     COPY XCARCOM REPLACING 'X' BY 'W'.                                   
030300 01  W-RESULTAT-REGRESSION.                                               
030400     COPY XREGENR REPLACING 'X' BY 'W-RES'.                               
030500 01  W-TABLE-PERF.                                                        
030600     05  W-PF-NB             PIC S9(5) COMP.                              
030700     05  W-PF-ENR OCCURS 500 TIMES                                        
030800                  INDEXED BY IX-PF.                                       
030900*        LAYOUT IDENTIQUE AU COPYBOOK XVPENR (REPRIS ICI CAR LE           
031000*        NIVEAU 05 NE PEUT SE NICHER SOUS UN AUTRE NIVEAU 05)             
031100         10  W-PF-MATRICULE       PIC X(20).                              
031200         10  W-PF-TYPE            PIC X(10).                              
031300         10  W-PF-TOT-CONSO-L     PIC S9(9)V9(2) COMP-3.                  
031400         10  W-PF-TOT-KILOMETRAGE PIC S9(9)V9(1) COMP-3.                  
031500         10  W-PF-TOT-TONNAGE     PIC S9(9)V9(2) COMP-3.                  
031600         10  W-PF-IPE-L100KM      PIC S9(5)V9(4) COMP-3.                  
031700         10  W-PF-IPE-L100TKM     PIC S9(5)V9(4) COMP-3.                  
031800         10  W-PF-NB-MOIS         PIC S9(3) COMP-3.                       
031900         10  W-PF-IND-TONNAGE     PIC X(01).                              
032000             88  W-PF-TONNAGE-DISPONIBLE    VALUE 'O'.                    
032100             88  W-PF-TONNAGE-INDISPONIBLE  VALUE 'N'.                    
032200         10  FILLER               PIC X(18).                              
032300                                                                          
032400      PROCEDURE DIVISION.                                                 
032500*================================================================         
032600 0100-TRAITER-LOT.                                                        
032700*****************************************************************         
032800* PARAGRAPHE PRINCIPAL - UN SEUL LOT PAR EXECUTION               *        
032900*****************************************************************         
033000     PERFORM 0200-OUVRIR-FICHIERS THRU 0200-EXIT                          
033100                                                                          
033200     PERFORM 0300-TRAITER-EXTRACTION THRU 0300-EXIT                       
033300         UNTIL W-FIN-FICHIER-ENTREE                                       
033400                                                                          
033500     PERFORM 0400-TRIER-CUMULS-MOIS THRU 0400-EXIT                        
033600                                                                          
033700     PERFORM 0450-ECRIRE-TOTAUX-MENSUELS THRU 0450-EXIT                   
033800         VARYING IX-TRI-MOIS FROM 1 BY 1                                  
033900         UNTIL IX-TRI-MOIS > W-TM-NB-MOIS                                 
034000                                                                          
034100     PERFORM 0500-TRAITER-REGRESSIONS THRU 0500-EXIT                      
034200         VARYING IND-TYPE FROM 1 BY 1 UNTIL IND-TYPE > 4                  
034300                                                                          
034400     PERFORM 0520-CONTROLER-CACHE-REGRESSION THRU 0520-EXIT               
034500         VARYING IND-TYPE FROM 1 BY 1 UNTIL IND-TYPE > 4                  
034600                                                                          
034700     PERFORM 0600-TRAITER-AGREGATION THRU 0600-EXIT                       
034800                                                                          
034900     PERFORM 0700-FERMER-FICHIERS THRU 0700-EXIT                          
035000                                                                          
035100     STOP RUN                                                             
035200     .                                                                    
035300*================================================================         
035400 0200-OUVRIR-FICHIERS.                                                    
035500     OPEN INPUT  VEHICLE-INPUT                                            
035600     OPEN OUTPUT MONTHLY-TOTALS-OUT                                       
035700     OPEN OUTPUT REGRESSION-RESULTS-OUT                                   
035800     OPEN OUTPUT VEHICLE-PERFORMANCE-OUT                                  
035900                                                                          
036000     IF WS-FS-ENTREE NOT = '00'                                           
036100        DISPLAY 'CARBDISP - ERREUR OUVERTURE VEHICLE-INPUT '              
036200                WS-FS-ENTREE                                              
036300        STOP RUN                                                          
036400     END-IF                                                               
036500                                                                          
036600     MOVE 0 TO W-MASTER-NB                                                
036700     MOVE 0 TO W-TM-NB-MOIS                                               
036800 0200-EXIT.                                                               
036900     EXIT                                                                 
037000     .                                                                    
037100*================================================================         
037200 0300-TRAITER-EXTRACTION.                                                 
037300*****************************************************************         
037400* LIT UNE LIGNE DU TABLEUR, L'AIGUILLE VERS CARBEXTR, ET CUMULE  *        
037500* LE VEHICULE CLASSIFIE DANS LA TABLE MAITRESSE DU LOT.          *        
037600*****************************************************************         
037700     READ VEHICLE-INPUT                                                   
037800        AT END                                                            
037900           SET W-FIN-FICHIER-ENTREE TO TRUE                               
038000           GO TO 0300-EXIT                                                
038100     END-READ                                                             
038200                                                                          
038300     MOVE FI-MOIS-BRUT      TO W-MOIS-BRUT                                
038400     MOVE FI-MATRICULE      TO W-MATRICULE-BRUT                           
038500     MOVE FI-DESCRIPTION    TO W-DESCRIPTION                              
038600     MOVE FI-ANNEE          TO W-ANNEE-BRUTE                              
038700     MOVE FI-REGION         TO W-REGION-BRUTE                             
038800     MOVE FI-CONSO-L-BRUT   TO W-CONSO-L-BRUT                             
038900     MOVE FI-CONSO-TEP-BRUT TO W-CONSO-TEP-BRUT                           
039000     MOVE FI-COUT-BRUT      TO W-COUT-BRUT                                
039100     MOVE FI-KM-BRUT        TO W-KM-BRUT                                  
039200     MOVE FI-TONNAGE-BRUT   TO W-TONNAGE-BRUT                             
039300     MOVE FI-IPE-BRUT       TO W-IPE-BRUT                                 
039400                                                                          
039500     CALL 'CARBEXTR' USING W-LIGNE-BRUTE W-VEHICULE                       
039600              W-CR W-RC W-IND-EMISE W-TABLE-MOIS-SORTIE                   
039700                                                                          
039800     IF W-LIGNE-EMISE                                                     
039900        PERFORM 0310-AJOUTER-VEHICULE-MAITRE THRU 0310-EXIT               
040000     ELSE                                                                 
040100        DISPLAY 'CARBDISP - LIGNE REJETEE CR=' W-CR ' RC=' W-RC           
040200                ' MATRICULE=' FI-MATRICULE                                
040300     END-IF                                                               
040400 0300-EXIT.                                                               
040500     EXIT                                                                 
040600     .                                                                    
040700*================================================================         
040800 0310-AJOUTER-VEHICULE-MAITRE.                                            
040900     ADD 1 TO W-MASTER-NB                                                 
041000     MOVE W-VEHICULE TO W-MA-ENR (W-MASTER-NB)                            
041100 0310-EXIT.                                                               
041200     EXIT                                                                 
041300     .                                                                    
041400*================================================================         
041500 0400-TRIER-CUMULS-MOIS.                                                  
041600*****************************************************************         
041700* TRI PAR SELECTION DES POSTES MENSUELS EN ORDRE CALENDAIRE (LA  *        
041800* TABLE RESTITUEE PAR CARBEXTR EST EN ORDRE DE PREMIERE          *        
041900* RENCONTRE, PAS EN ORDRE DE MOIS).                              *        
042000*****************************************************************         
042100     IF W-TM-NB-MOIS > 1                                                  
042200        PERFORM 0410-PASSE-EXTERNE THRU 0410-EXIT                         
042300            VARYING IND-TRI FROM 1 BY 1                                   
042400            UNTIL IND-TRI > W-TM-NB-MOIS - 1                              
042500     END-IF                                                               
042600 0400-EXIT.                                                               
042700     EXIT                                                                 
042800     .                                                                    
042900*================================================================         
043000 0410-PASSE-EXTERNE.                                                      
043100*****************************************************************         
043200* RECHERCHE LE POSTE DE RANG CALENDAIRE MINIMUM PARMI IND-TRI ET *        
043300* LES SUIVANTS, PUIS L'ECHANGE AVEC LE POSTE IND-TRI.            *        
043400*****************************************************************         
043500     MOVE IND-TRI TO W-MEILLEUR-POSTE                                     
043600     PERFORM 0415-PASSE-INTERNE THRU 0415-EXIT                            
043700         VARYING IND-MOIS FROM IND-TRI BY 1                               
043800         UNTIL IND-MOIS > W-TM-NB-MOIS                                    
043900                                                                          
044000     IF W-MEILLEUR-POSTE NOT = IND-TRI                                    
044100        MOVE W-TM-ENR (IND-TRI)          TO W-TM-ENR-TEMPORAIRE           
044200        MOVE W-TM-ENR (W-MEILLEUR-POSTE) TO W-TM-ENR (IND-TRI)            
044300        MOVE W-TM-ENR-TEMPORAIRE                                          
044400                               TO W-TM-ENR (W-MEILLEUR-POSTE)             
044500     END-IF                                                               
044600 0410-EXIT.                                                               
044700     EXIT                                                                 
044800     .                                                                    
044900*================================================================         
045000 0415-PASSE-INTERNE.                                                      
045100     MOVE W-TM-MOIS (W-MEILLEUR-POSTE) TO W-LIBELLE-A-CHERCHER            
045200     PERFORM 0420-RECHERCHER-RANG-MOIS THRU 0420-EXIT                     
045300     MOVE W-RANG-TROUVE TO W-RANG-1                                       
045400                                                                          
045500     MOVE W-TM-MOIS (IND-MOIS) TO W-LIBELLE-A-CHERCHER                    
045600     PERFORM 0420-RECHERCHER-RANG-MOIS THRU 0420-EXIT                     
045700     MOVE W-RANG-TROUVE TO W-RANG-2                                       
045800                                                                          
045900     IF W-RANG-2 < W-RANG-1                                               
046000        MOVE IND-MOIS TO W-MEILLEUR-POSTE                                 
046100     END-IF                                                               
046200 0415-EXIT.                                                               
046300     EXIT                                                                 
046400     .                                                                    
046500*================================================================         
046600 0420-RECHERCHER-RANG-MOIS.                                               
046700*****************************************************************         
046800* RETOURNE DANS W-RANG-TROUVE LE RANG CALENDAIRE DU LIBELLE DE   *        
046900* MOIS PASSE EN W-LIBELLE-A-CHERCHER (99 SI INCONNU DE LA TABLE).*        
047000*****************************************************************         
047100     MOVE 99 TO W-RANG-TROUVE                                             
047200     PERFORM 0425-COMPARER-LIBELLE-MOIS THRU 0425-EXIT                    
047300         VARYING IX-MOIS-REF FROM 1 BY 1 UNTIL IX-MOIS-REF > 13           
047400 0420-EXIT.                                                               
047500     EXIT                                                                 
047600     .                                                                    
047700*================================================================         
047800 0425-COMPARER-LIBELLE-MOIS.                                              
047900     IF W-MR-NOM (IX-MOIS-REF) = W-LIBELLE-A-CHERCHER                     
048000        MOVE W-MR-NUM (IX-MOIS-REF) TO W-RANG-TROUVE                      
048100     END-IF                                                               
048200 0425-EXIT.                                                               
048300     EXIT                                                                 
048400     .                                                                    
048500*================================================================         
048600 0450-ECRIRE-TOTAUX-MENSUELS.                                             
048700     MOVE W-TM-MOIS (IX-TRI-MOIS)           TO FO-MT-MOIS                 
048800     MOVE W-TM-TOT-CONSO-L (IX-TRI-MOIS)    TO FO-MT-TOT-CONSO-L          
048900     MOVE W-TM-TOT-CONSO-TEP (IX-TRI-MOIS)  TO FO-MT-TOT-CONSO-TEP        
049000     MOVE W-TM-TOT-COUT-DT (IX-TRI-MOIS)    TO FO-MT-TOT-COUT-DT          
049100     MOVE W-TM-TOT-KILOMETRAGE (IX-TRI-MOIS)                              
049200          TO FO-MT-TOT-KILOMETRAGE                                        
049300     MOVE W-TM-TOT-TONNAGE (IX-TRI-MOIS)    TO FO-MT-TOT-TONNAGE          
049400     MOVE W-TM-NB-VEHICULES (IX-TRI-MOIS)   TO FO-MT-NB-VEHICULES         
049500     WRITE MONTHLY-TOTALS-ENR                                             
049600     IF WS-FS-MOIS NOT = '00'                                             
049700        DISPLAY 'CARBDISP - ERREUR ECRITURE MONTHLY-TOTALS-OUT '          
049800                WS-FS-MOIS                                                
049900     END-IF                                                               
050000 0450-EXIT.                                                               
050100     EXIT                                                                 
050200     .                                                                    
050300*================================================================         
050400 0500-TRAITER-REGRESSIONS.                                                
050500*****************************************************************         
050600* UNE REGRESSION PAR TYPE DE VEHICULE CONNU DE LA FLOTTE. LES    *        
050700* VEHICULES DU TYPE SONT EXTRAITS DE LA TABLE MAITRESSE PUIS     *        
050800* SOUMIS A CARBORCH (CALCUL OU SUBSTITUTION DE DEFAUT).          *        
050900*****************************************************************         
051000     MOVE 0 TO W-NB-TYPE                                                  
051100     PERFORM 0510-EXTRAIRE-SOUS-TABLE THRU 0510-EXIT                      
051200         VARYING IX-MASTER FROM 1 BY 1                                    
051300             UNTIL IX-MASTER > W-MASTER-NB                                
051400                                                                          
051500     IF W-NB-TYPE = 0                                                     
051600        GO TO 0500-EXIT                                                   
051700     END-IF                                                               
051800                                                                          
051900     MOVE SPACES            TO W-COMMANDE                                 
052000     MOVE W-TYC-NOM (IND-TYPE) TO W-COM-TYPE                              
052100     SET W-COM-FORCER-RECALCUL TO TRUE                                    
052200                                                                          
052300     CALL 'CARBORCH' USING W-TABLE-TYPE W-NB-TYPE                         
052400              W-COMMANDE W-RESULTAT-REGRESSION W-CR W-RC                  
052500                                                                          
052600     IF W-CR = 0                                                          
052700        MOVE W-TYC-NOM (IND-TYPE)    TO FO-RG-TYPE                        
052800        MOVE W-RES-INTERCEPT         TO FO-RG-INTERCEPT                   
052900        MOVE W-RES-COEF-KM           TO FO-RG-COEF-KM                     
053000        MOVE W-RES-COEF-TONNAGE      TO FO-RG-COEF-TONNAGE                
053100        MOVE W-RES-R-CARRE           TO FO-RG-R-CARRE                     
053200        MOVE W-RES-R-CARRE-AJUST     TO FO-RG-R-CARRE-AJUST               
053300        MOVE W-RES-MSE               TO FO-RG-MSE                         
053400        MOVE W-RES-NB-ENREG          TO FO-RG-NB-ENREG                    
053500        MOVE W-RES-IND-ORIGINE       TO FO-RG-IND-ORIGINE                 
053600        MOVE W-RES-IND-ALERTE        TO FO-RG-IND-ALERTE                  
053700        WRITE REGRESSION-RESULTS-ENR                                      
053800        IF WS-FS-REGR NOT = '00'                                          
053900           DISPLAY 'CARBDISP - ERREUR ECRITURE FICHIER REGRESSION'        
054000                   WS-FS-REGR                                             
054100        END-IF                                                            
054200     ELSE                                                                 
054300        DISPLAY 'CARBDISP - REGRESSION IGNOREE POUR LE TYPE '             
054400                W-TYC-NOM (IND-TYPE) ' CR=' W-CR ' RC=' W-RC              
054500     END-IF                                                               
054600 0500-EXIT.                                                               
054700     EXIT                                                                 
054800     .                                                                    
054900*================================================================         
055000 0510-EXTRAIRE-SOUS-TABLE.                                                
055100     IF W-MA-TYPE (IX-MASTER) = W-TYC-NOM (IND-TYPE)                      
055200        ADD 1 TO W-NB-TYPE                                                
055300        MOVE W-MA-CONSO-L (IX-MASTER)                                     
055400             TO W-TY-CONSO-L (W-NB-TYPE)                                  
055500        MOVE W-MA-KILOMETRAGE (IX-MASTER)                                 
055600             TO W-TY-KILOMETRAGE (W-NB-TYPE)                              
055700        MOVE W-MA-TONNAGE (IX-MASTER)                                     
055800             TO W-TY-TONNAGE (W-NB-TYPE)                                  
055900     END-IF                                                               
056000 0510-EXIT.                                                               
056100     EXIT                                                                 
056200     .                                                                    
056300*================================================================         
056400 0520-CONTROLER-CACHE-REGRESSION.                                         
056500*****************************************************************         
056600* CONTROLE DE FIN DE LOT : POUR CHAQUE TYPE TRAITE AU 0500 CI-    *       
056700* DESSUS, ON REINTERROGE CARBORCH SANS FORCER DE RECALCUL AFIN DE*        
056800* VERIFIER QUE LE RESULTAT REMONTE BIEN DEPUIS LE CACHE QU'ON     *       
056900* VIENT D'ALIMENTER (DDE 19-0068). AUCUNE ECRITURE DE FICHIER    *        
057000* ICI - SIMPLE CONTROLE SYSOUT.                                  *        
057100*****************************************************************         
057200     MOVE SPACES                  TO W-COMMANDE                           
057300     MOVE W-TYC-NOM (IND-TYPE)    TO W-COM-TYPE                           
057400     SET W-COM-REUTILISER-CACHE   TO TRUE                                 
057500                                                                          
057600     CALL 'CARBORCH' USING W-TABLE-TYPE W-NB-TYPE                         
057700              W-COMMANDE W-RESULTAT-REGRESSION W-CR W-RC                  
057800                                                                          
057900     IF W-CR = 0                                                          
058000        DISPLAY 'CARBDISP - CONTROLE CACHE TYPE '                         
058100                W-TYC-NOM (IND-TYPE)                                      
058200                ' R2=' W-RES-R-CARRE ' (RESULTAT REUTILISE)'              
058300     END-IF                                                               
058400 0520-EXIT.                                                               
058500     EXIT                                                                 
058600     .                                                                    
058700*================================================================         
058800 0600-TRAITER-AGREGATION.                                                 
058900*****************************************************************         
059000* BASCULE LA TABLE MAITRESSE COMPLETE DU LOT VERS CARBPERF POUR  *        
059100* SAUVEGARDE (DEDOUBLONNAGE NATUREL) ET AGREGATION VIE ENTIERE   *        
059200* PAR MATRICULE. LA PORTEE DEMANDEE EST 'TOUT' SUR CE LOT.       *        
059300*****************************************************************         
059400     MOVE SPACES              TO W-COMMANDE                               
059500     MOVE 'Toutes Annees'     TO W-COM-ANNEE                              
059600     MOVE 'Tous Mois'         TO W-COM-MOIS-CIBLE                         
059700     MOVE 'All Regions'       TO W-COM-REGION                             
059800     SET W-COM-FUSIONNER-LOT  TO TRUE                                     
059900                                                                          
060000     CALL 'CARBPERF' USING W-MASTER-VEHICULES W-COMMANDE                  
060100              W-TABLE-PERF W-CR W-RC                                      
060200                                                                          
060300     IF W-CR NOT = 0                                                      
060400        DISPLAY 'CARBDISP - AGREGATION CARBPERF EN ERREUR CR='            
060500                W-CR ' RC=' W-RC                                          
060600        GO TO 0600-EXIT                                                   
060700     END-IF                                                               
060800                                                                          
060900     PERFORM 0610-ECRIRE-PERFORMANCE THRU 0610-EXIT                       
061000         VARYING IX-PF FROM 1 BY 1 UNTIL IX-PF > W-PF-NB                  
061100 0600-EXIT.                                                               
061200     EXIT                                                                 
061300     .                                                                    
061400*================================================================         
061500 0610-ECRIRE-PERFORMANCE.                                                 
061600     MOVE W-PF-MATRICULE (IX-PF)       TO FO-VP-MATRICULE                 
061700     MOVE W-PF-TYPE (IX-PF)            TO FO-VP-TYPE                      
061800     MOVE W-PF-TOT-CONSO-L (IX-PF)     TO FO-VP-TOT-CONSO-L               
061900     MOVE W-PF-TOT-KILOMETRAGE (IX-PF) TO FO-VP-TOT-KILOMETRAGE           
062000     MOVE W-PF-TOT-TONNAGE (IX-PF)     TO FO-VP-TOT-TONNAGE               
062100     MOVE W-PF-IPE-L100KM (IX-PF)      TO FO-VP-IPE-L100KM                
062200     MOVE W-PF-IPE-L100TKM (IX-PF)     TO FO-VP-IPE-L100TKM               
062300     MOVE W-PF-NB-MOIS (IX-PF)         TO FO-VP-NB-MOIS                   
062400     MOVE W-PF-IND-TONNAGE (IX-PF)     TO FO-VP-IND-TONNAGE               
062500     WRITE VEHICLE-PERFORMANCE-ENR                                        
062600     IF WS-FS-PERF NOT = '00'                                             
062700        DISPLAY 'CARBDISP - ERREUR ECRITURE FICHIER PERFORMANCE'          
062800                WS-FS-PERF                                                
062900     END-IF                                                               
063000 0610-EXIT.                                                               
063100     EXIT                                                                 
063200     .                                                                    
063300*================================================================         
063400 0700-FERMER-FICHIERS.                                                    
063500     CLOSE VEHICLE-INPUT                                                  
063600     CLOSE MONTHLY-TOTALS-OUT                                             
063700     CLOSE REGRESSION-RESULTS-OUT                                         
063800     CLOSE VEHICLE-PERFORMANCE-OUT                                        
063900 0700-EXIT.                                                               
064000     EXIT                                                                 
064100     .                                                                    
064200                                                                          
064300      END PROGRAM CARBDISP.                                               
