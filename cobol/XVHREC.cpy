000100****************************************************************          
000200* COPYBOOK XVHREC                                               *         
000300* SUITE CARBURANT - SUIVI CONSOMMATION DE CARBURANT DU PARC     *         
000400*                                                                *        
000500* LAYOUT D'UN ENREGISTREMENT VEHICULE ISSU DE L'EXTRACTION DU   *         
000600* TABLEUR FLOTTE (UNE LIGNE PAR VEHICULE, PAR MOIS, PAR ANNEE). *         
000700* CET ARTICLE EST PARTAGE PAR CARBDISP (FICHIER VEHICULE-INPUT),*         
000800* CARBEXTR (CONSTRUCTION DE L'ARTICLE), CARBREGR (TABLE EN      *         
000900* MEMOIRE POUR LA REGRESSION) ET CARBPERF (AGREGATION).         *         
001000*                                                                *        
001100* USAGE : 01 xxxx.  COPY XVHREC REPLACING 'X' BY xxxx.          *         
001200*                                                                *        
001300* HISTORIQUE DE L'ARTICLE :                                     *         
001400*   1989-04-11 BDURAND   CREATION INITIALE (PARC CAMIONS SEUL)  *         
001500*   1991-09-30 BDURAND   AJOUT VOITURES ET MINIBUS              *         
001600*   1994-02-14 LPETIT    AJOUT DU CHARIOT ELEVATEUR             *         
001700*   1996-11-05 LPETIT    AJOUT INDICATEUR ANOMALIE DE LIGNE     *         
001800*   1998-06-01 RMARCHAL  PASSAGE DU CHAMP ANNEE SUR 4 POSITIONS *         
001900*                        (CHANTIER AN 2000)                     *         
002000*   1999-01-20 RMARCHAL  REGION AJOUTEE (SUIVI MULTI-REGION)    *         
002100*   2003-03-18 GFONTAINE AJOUT INDICATEUR TONNE-KM CALCULEE     *         
002200*   2011-07-22 GFONTAINE ELARGISSEMENT DES ZONES MONTANT A      *         
002300*                        S9(7) POUR SUIVRE LES VOLUMES DE FLOTTE*         
002400****************************************************************          
002500 05  X-TYPE                      PIC X(10).                               
002600*    CATEGORIE DU VEHICULE (VALEURS RECONNUES CI-DESSOUS)                 
002700     88  X-TYPE-CAMION               VALUE 'Camion'.                      
002800     88  X-TYPE-VOITURE              VALUE 'Voiture'.                     
002900     88  X-TYPE-MINIBUS              VALUE 'Minibus'.                     
003000     88  X-TYPE-CHARIOT              VALUE 'Chariot'.                     
003100 05  X-MATRICULE                 PIC X(20).                               
003200*    IMMATRICULATION DU VEHICULE (EX: 1682 TU 147 - 105774 RS)            
003300 05  X-MOIS                      PIC X(20).                               
003400*    LIBELLE DU MOIS (REPORTE DE LIGNE EN LIGNE SI CELLULE VIDE -         
003500*    CF FUSION DE CELLULES DANS LE TABLEUR SOURCE)                        
003600 05  X-ANNEE                     PIC X(04).                               
003700 05  X-REGION                    PIC X(30).                               
003800*    REGION GEOGRAPHIQUE, OU 'All Regions' SI NON SECTORISE               
003900 05  X-CONSO-L                   PIC S9(7)V9(2) COMP-3.                   
004000*    CONSOMMATION DE CARBURANT EN LITRES                                  
004100 05  X-CONSO-TEP                 PIC S9(7)V9(3) COMP-3.                   
004200*    CONSOMMATION EN TONNES EQUIVALENT PETROLE                            
004300 05  X-COUT-DT                   PIC S9(7)V9(3) COMP-3.                   
004400*    COUT EN DINARS TUNISIENS (3 DECIMALES)                               
004500 05  X-KILOMETRAGE               PIC S9(7)V9(1) COMP-3.                   
004600*    DISTANCE PARCOURUE EN KILOMETRES                                     
004700 05  X-TONNAGE                   PIC S9(7)V9(2) COMP-3.                   
004800*    TONNAGE DE MARCHANDISES TRANSPORTEES (CAMIONS SEULEMENT)             
004900 05  X-IPE-L100KM                PIC S9(5)V9(4) COMP-3.                   
005000*    INDICE DE PERFORMANCE ENERGETIQUE EN L/100KM                         
005100 05  X-IPE-L100TKM               PIC S9(5)V9(4) COMP-3.                   
005200*    INDICE DE PERFORMANCE ENERGETIQUE EN L/(TONNE.100KM)                 
005300 05  X-IND-IPE                   PIC X(01).                               
005400*    INDICATEUR "IPE-L100KM CALCULE" (CF REGLE DE GESTION IPE)            
005500     88  X-IPE-CALCULEE              VALUE 'O'.                           
005600     88  X-IPE-NON-CALCULEE          VALUE 'N'.                           
005700 05  X-IND-TKM                   PIC X(01).                               
005800*    INDICATEUR "IPE-L100TONNEKM CALCULE"                                 
005900     88  X-TONNE-KM-CALCULEE         VALUE 'O'.                           
006000     88  X-TONNE-KM-NON-CALCULEE     VALUE 'N'.                           
006100 05  X-IND-LIGNE                 PIC X(01).                               
006200*    INDICATEUR DE VALIDITE DE LA LIGNE SOURCE                            
006300     88  X-LIGNE-VALIDE              VALUE 'V'.                           
006400     88  X-LIGNE-REJETEE             VALUE 'R'.                           
006500 05  FILLER                      PIC X(27).                               
006600*    RESERVE POUR EXTENSIONS FUTURES DE L'ARTICLE VEHICULE                
