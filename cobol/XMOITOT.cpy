000100****************************************************************          
000200* COPYBOOK XMOITOT                                              *         
000300* SUITE CARBURANT - SUIVI CONSOMMATION DE CARBURANT DU PARC     *         
000400*                                                                *        
000500* LAYOUT DE L'ACCUMULATEUR DE RUPTURE DE CONTROLE MENSUEL (UN   *         
000600* POSTE PAR MOIS RENCONTRE DANS UN LOT, PAR TYPE DE VEHICULE).  *         
000700* ALIMENTE LIGNE A LIGNE PAR CARBEXTR (CUMUL-MOIS), ECRIT PAR   *         
000800* CARBDISP DANS MONTHLY-TOTALS-OUT EN ORDRE CROISSANT DE MOIS.  *         
000900*                                                                *        
001000* USAGE : 01 xxxx.  COPY XMOITOT REPLACING 'X' BY xxxx.         *         
001100*                                                                *        
001200* HISTORIQUE DE L'ARTICLE :                                     *         
001300*   1989-04-11 BDURAND   CREATION INITIALE                      *         
001400*   1993-05-19 BDURAND   AJOUT DU COMPTEUR DE VEHICULES          *        
001500*   1998-06-01 RMARCHAL  PASSAGE DES ZONES MONTANT SUR S9(9)    *         
001600*                        (CHANTIER AN 2000 - VOLUMES DE FLOTTE) *         
001700*   2011-07-22 GFONTAINE AJOUT DU CUMUL TONNAGE TRANSPORTE       *        
001800****************************************************************          
001900 05  X-MOIS                      PIC X(20).                               
002000*    CLE DE RUPTURE (LIBELLE DU MOIS)                                     
002100 05  X-TOT-CONSO-L               PIC S9(9)V9(2) COMP-3.                   
002200*    CUMUL DE LA CONSOMMATION EN LITRES DU MOIS                           
002300 05  X-TOT-CONSO-TEP             PIC S9(9)V9(3) COMP-3.                   
002400*    CUMUL DE LA CONSOMMATION EN TEP DU MOIS                              
002500 05  X-TOT-COUT-DT               PIC S9(9)V9(3) COMP-3.                   
002600*    CUMUL DU COUT EN DINARS TUNISIENS DU MOIS                            
002700 05  X-TOT-KILOMETRAGE           PIC S9(9)V9(1) COMP-3.                   
002800*    CUMUL DE LA DISTANCE PARCOURUE DU MOIS                               
002900 05  X-TOT-TONNAGE               PIC S9(9)V9(2) COMP-3.                   
003000*    CUMUL DU TONNAGE TRANSPORTE DU MOIS                                  
003100 05  X-NB-VEHICULES              PIC S9(5) COMP-3.                        
003200*    NOMBRE DE LIGNES VEHICULE AYANT ALIMENTE LE POSTE                    
003300 05  FILLER                      PIC X(10).                               
003400*    RESERVE POUR EXTENSIONS FUTURES DE L'ARTICLE                         
