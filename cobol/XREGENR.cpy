000100****************************************************************          
000200* COPYBOOK XREGENR                                              *         
000300* SUITE CARBURANT - SUIVI CONSOMMATION DE CARBURANT DU PARC     *         
000400*                                                                *        
000500* LAYOUT DU RESULTAT DE REGRESSION (UN POSTE PAR TYPE DE        *         
000600* VEHICULE). CONSTRUIT PAR CARBREGR (CALCULER-REGRESSION),      *         
000700* MIS EN CACHE OU REMPLACE PAR LE DEFAUT DANS CARBORCH, ECRIT   *         
000800* PAR CARBDISP DANS REGRESSION-RESULTS-OUT.                     *         
000900*                                                                *        
001000* USAGE : 01 xxxx.  COPY XREGENR REPLACING 'X' BY xxxx.         *         
001100*                                                                *        
001200* HISTORIQUE DE L'ARTICLE :                                     *         
001300*   1994-02-14 LPETIT    CREATION INITIALE (3 COEFFICIENTS)     *         
001400*   1998-06-01 RMARCHAL  AJOUT DES INDICATEURS DEFAUT/CALCULE   *         
001500*                        (CHANTIER AN 2000)                     *         
001600*   2003-03-18 GFONTAINE AJOUT DE L'ALERTE AJUSTEMENT FAIBLE    *         
001700****************************************************************          
001800 05  X-TYPE                      PIC X(10).                               
001900*    CATEGORIE DE VEHICULE CONCERNEE PAR LE RESULTAT                      
002000 05  X-INTERCEPT                 PIC S9(7)V9(4) COMP-3.                   
002100*    ORDONNEE A L'ORIGINE (BETA 0)                                        
002200 05  X-COEF-KM                   PIC S9(5)V9(4) COMP-3.                   
002300*    COEFFICIENT SUR LE KILOMETRAGE (BETA 1)                              
002400 05  X-COEF-TONNAGE              PIC S9(5)V9(4) COMP-3.                   
002500*    COEFFICIENT SUR LE TONNAGE (BETA 2)                                  
002600 05  X-R-CARRE                   PIC S9(1)V9(4) COMP-3.                   
002700*    COEFFICIENT DE DETERMINATION R2, ARRONDI A 4 DECIMALES               
002800 05  X-R-CARRE-AJUST             PIC S9(1)V9(4) COMP-3.                   
002900*    R2 AJUSTE, ARRONDI A 4 DECIMALES                                     
003000 05  X-MSE                       PIC S9(9)V9(4) COMP-3.                   
003100*    ERREUR QUADRATIQUE MOYENNE DE L'AJUSTEMENT                           
003200 05  X-NB-ENREG                  PIC S9(5) COMP-3.                        
003300*    NOMBRE D'ENREGISTREMENTS AYANT SERVI AU CALCUL                       
003400 05  X-IND-ORIGINE               PIC X(01).                               
003500*    ORIGINE DU RESULTAT                                                  
003600     88  X-RESULTAT-CALCULE          VALUE 'C'.                           
003700     88  X-RESULTAT-DEFAUT           VALUE 'D'.                           
003800 05  X-IND-ALERTE                PIC X(01).                               
003900*    ALERTE INFORMATIVE (AJUSTEMENT FAIBLE)                               
004000     88  X-AJUSTEMENT-FAIBLE         VALUE 'F'.                           
004100     88  X-AJUSTEMENT-CORRECT        VALUE SPACE.                         
004200 05  FILLER                      PIC X(13).                               
004300*    RESERVE POUR EXTENSIONS FUTURES DE L'ARTICLE                         
