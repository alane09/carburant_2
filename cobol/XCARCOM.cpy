000100****************************************************************          
000200* COPYBOOK XCARCOM                                              *         
000300* SUITE CARBURANT - SUIVI CONSOMMATION DE CARBURANT DU PARC     *         
000400*                                                                *        
000500* ZONE DE COMMUNICATION COMMUNE UTILISEE PAR CARBDISP POUR      *         
000600* PILOTER LES APPELS A CARBORCH (REGRESSION) ET A CARBPERF      *         
000700* (AGREGATION/SAUVEGARDE) - MEME PRINCIPE QUE LES ZONES DE      *         
000800* COMMUNICATION DEJA EN USAGE SUR D'AUTRES LOTS DU SERVICE.     *         
000900*                                                                *        
001000* USAGE : 01 xxxx.  COPY XCARCOM REPLACING 'X' BY xxxx.         *         
001100*                                                                *        
001200* HISTORIQUE DE L'ARTICLE :                                     *         
001300*   2003-03-18 GFONTAINE CREATION INITIALE                      *         
001400*   2011-07-22 GFONTAINE AJOUT DE LA PORTEE REGION/MOIS/ANNEE   *         
001500*   2019-08-10 SBENAMOR  NETTOYAGE DU COMMENTAIRE D'EN-TETE     *         
001600*                        (DDE 19-0067)                          *         
001700****************************************************************          
001800 05  X-COM-CODE-TRT               PIC X(01).                              
001900*    CODE DE TRAITEMENT DEMANDE A CARBORCH                                
002000     88  X-COM-FORCER-RECALCUL        VALUE 'F'.                          
002100     88  X-COM-REUTILISER-CACHE       VALUE 'R'.                          
002200 05  X-COM-TYPE                  PIC X(10).                               
002300*    TYPE DE VEHICULE CONCERNE PAR L'APPEL                                
002400 05  X-COM-ANNEE                 PIC X(04).                               
002500*    ANNEE DE PORTEE DE LA SAUVEGARDE (CF SAUVER-LOT-PORTEE)              
002600 05  X-COM-MOIS-CIBLE            PIC X(20).                               
002700*    MOIS CIBLE, OU 'Tous Mois' SI PORTEE NON RESTREINTE AU MOIS          
002800 05  X-COM-REGION                PIC X(30).                               
002900*    REGION DE PORTEE DE LA SAUVEGARDE                                    
003000 05  X-COM-IND-REMPLACE          PIC X(01).                               
003100*    INDICATEUR "REMPLACEMENT DU LOT EXISTANT DEMANDE"                    
003200     88  X-COM-REMPLACER-LOT          VALUE 'O'.                          
003300     88  X-COM-FUSIONNER-LOT          VALUE 'N'.                          
003400 05  FILLER                      PIC X(34).                               
003500*    RESERVE POUR EXTENSIONS FUTURES DE L'ARTICLE                         
