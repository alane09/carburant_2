000100                                                                          
000200      IDENTIFICATION DIVISION.                                            
000300      PROGRAM-ID. CARBEXTR.                                               
000400      AUTHOR. B. DURAND.                                                  
000500      INSTALLATION. DIRECTION DU PARC - BUREAU ETUDES.                    
000600      DATE-WRITTEN. 04/11/1989.                                           
000700      DATE-COMPILED.                                                      
000800      SECURITY. DIFFUSION RESTREINTE AU SERVICE GESTION DE FLOTTE.        
000900*****************************************************************         
001000* PROGRAMME CARBEXTR                                            *         
001100* LANGAGE COBOL                                                 *         
001200*                                                                *        
001300* CE SOUS-PROGRAMME EST LA CALCULETTE D'EXTRACTION ET DE        *         
001400* CLASSIFICATION DES LIGNES DU TABLEUR DE CONSOMMATION DE       *         
001500* CARBURANT DE LA FLOTTE. IL EST APPELE UNE FOIS PAR LIGNE DE   *         
001600* DONNEES PAR LE PROGRAMME PILOTE CARBDISP.                     *         
001700*****************************************************************         
001800* HISTORIQUE DES MODIFICATIONS :                                          
001900*   1989-04-11 BDURAND   CREATION INITIALE - PARC CAMIONS SEUL            
002000*   1990-02-08 BDURAND   AJOUT DE LA RECONNAISSANCE PLAQUE RS             
002100*                        (MINIBUS DE LA REGIE TRANSPORT)                  
002200*   1991-09-30 BDURAND   PRISE EN COMPTE DES VOITURES DE SERVICE          
002300*   1994-02-14 LPETIT    AJOUT DU CHARIOT ELEVATEUR (MOT-CLE              
002400*                        DESCRIPTION) ET DU CUMUL MENSUEL                 
002500*   1996-03-02 LPETIT    CORRECTIF DDE 96-0114 : LE MOIS N'ETAIT          
002600*                        PAS REPORTE QUAND LA CELLULE FUSIONNEE           
002700*                        COUVRAIT PLUS DE 9 LIGNES                        
002800*   1996-11-05 LPETIT    AJOUT INDICATEUR DE LIGNE REJETEE                
002900*   1998-04-20 RMARCHAL  DEBUT DES TRAVAUX DE MISE EN CONFORMITE          
003000*                        AN 2000 (ZONE ANNEE SUR 4 POSITIONS)             
003100*   1998-09-11 RMARCHAL  FIN DES TRAVAUX AN 2000 - RAS SUR CE             
003200*                        SOUS-PROGRAMME APRES BASCULE SIECLE              
003300*   1999-01-20 RMARCHAL  AJOUT DE LA ZONE REGION (SUIVI MULTI-            
003400*                        REGION DEMANDE PAR LA DIRECTION)                 
003500*   2003-03-18 GFONTAINE CORRECTIF DDE 03-0041 : MONTANT DT AVEC          
003600*                        SEPARATEUR MILLIER NON RECONNU                   
003700*   2003-04-02 GFONTAINE EXTRACTION MONTANT DT REECRITE EN                
003800*                        PARAGRAPHE DEDIE (CF EXTRAIRE-MONTANT-DT)        
003900*   2011-07-22 GFONTAINE ELARGISSEMENT DES ZONES MONTANT A S9(7)          
004000*                        POUR SUIVRE LA CROISSANCE DU PARC                
004100*   2016-10-05 SBENAMOR  PRISE EN COMPTE DE L'IPE FOURNI EN DIRECT        
004200*                        SUR LES VEHICULES UTILITAIRES                    
004300*   2019-01-14 SBENAMOR  CORRECTIF DDE 19-0022 : CHARIOT ELEVATEUR        
004400*                        NON CLASSE SI MATRICULE VIDE                     
004500*   2019-06-03 SBENAMOR  AJOUT DE LK-TABLE-MOIS-SORTIE : LE PILOTE        
004600*                        CARBDISP N'AVAIT AUCUN MOYEN DE RECUPERER        
004700*                        LES CUMULS MENSUELS FAUTE DE PARAMETRE           
004710*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0063 : L'IPE AU TONNE-KM        
004720*                        ETAIT DIVISE PAR 10 EN TROP (CF FORMULE          
004730*                        DOCUMENTEE DANS LE COMMENTAIRE CI-DESSUS)        
004740*                        - MEME CORRECTIF APPLIQUE DANS CARBPERF          
004750*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0064 : EXTRAIRE-MONTANT-DT      
004760*                        ECRASAIT LE NETTOYAGE DEVISE PAR UN MOVE         
004770*                        REDONDANT DE LK-COUT-BRUT AVANT D'EN TENIR       
004780*                        COMPTE - MARQUEURS TND/DT/DINAR ETAIENT EN       
004790*                        FAIT JAMAIS ELIMINES - MOVE SUPPRIME             
004800*****************************************************************         
004900      ENVIRONMENT DIVISION.                                               
005000      CONFIGURATION SECTION.                                              
005100      SPECIAL-NAMES.                                                      
005200          C01 IS TOP-OF-FORM                                              
005300          CLASS CLASSE-CHIFFRE  IS '0' THRU '9'.                          
005400*****************************************************************         
005500      DATA DIVISION.                                                      
005600      WORKING-STORAGE SECTION.                                            
005700*   *** ADR/LIBRARIAN SLAT VARIABLES FOLLOW ***                           
005800 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
005900-    'VARS START:19/01/1409:11:05SBENAMOR       CARBEXTR0006000060        
006000-    'PARC.TST.PGM                                SLAT VARS END'.         
006100                                                                          
006200 01  VERSION PIC X(23) VALUE 'CARBEXTR 06 DU 14/01/19'.                   
006300                                                                          
006400*                                                                         
006500* COMPTEURS ET INDICES DE BOUCLE (TOUS EN COMP PAR CONVENTION)            
006600*                                                                         
006700 01  IND-MOIS              PIC S9(4) COMP.                                
006800 01  IND-CAR               PIC S9(4) COMP.                                
006900 01  IND-MARQUEUR          PIC S9(4) COMP.                                
007000 01  W-TALLY-TU            PIC S9(4) COMP.                                
007100 01  W-TALLY-RS            PIC S9(4) COMP.                                
007200 01  W-TALLY-MOTCLE        PIC S9(4) COMP.                                
007300 01  W-LONGUEUR-MONTANT    PIC S9(4) COMP.                                
007400                                                                          
007500*                                                                         
007600* TABLE GLOBALE DES CUMULS MENSUELS (RUPTURE DE CONTROLE)                 
007700* ALIMENTEE LIGNE A LIGNE, RESTITUEE AU PILOTE PAR LINKAGE                
007800*                                                                         
007900 01  W-TABLE-MOIS GLOBAL.                                                 
008000     05  W-NB-MOIS         PIC S9(3) COMP.                                
008100     05  W-POSTE-MOIS OCCURS 24 TIMES                                     
008200                          INDEXED BY IX-MOIS.                             
008300         10  W-PM-MOIS              PIC X(20).                            
008400         10  W-PM-TOT-CONSO-L       PIC S9(9)V9(2) COMP-3.                
008500         10  W-PM-TOT-CONSO-TEP     PIC S9(9)V9(3) COMP-3.                
008600         10  W-PM-TOT-COUT-DT       PIC S9(9)V9(3) COMP-3.                
008700         10  W-PM-TOT-KILOMETRAGE   PIC S9(9)V9(1) COMP-3.                
008800         10  W-PM-TOT-TONNAGE       PIC S9(9)V9(2) COMP-3.                
008900         10  W-PM-NB-VEHICULES      PIC S9(5) COMP-3.                     
009000         10  FILLER                 PIC X(10).                            
009100*        LAYOUT IDENTIQUE AU COPYBOOK XMOITOT (REPRIS ICI CAR LE          
009200*        NIVEAU 05 NE PEUT SE NICHER SOUS UN AUTRE NIVEAU 05)             
009300                                                                          
009400*                                                                         
009500* MOIS COURANT REPORTE (MODELISE LA FUSION DE CELLULES EXCEL)             
009600*                                                                         
009700 01  W-MOIS-COURANT        PIC X(20) GLOBAL VALUE SPACES.                 
009800 01  W-IND-MOIS-VU         PIC X(01) GLOBAL VALUE 'N'.                    
009900     88  W-AUCUN-MOIS-VU       VALUE 'N'.                                 
010000     88  W-MOIS-DEJA-VU        VALUE 'O'.                                 
010100                                                                          
010200*                                                                         
010300* ZONES DE TRAVAIL DE CLASSIFICATION                                      
010400*                                                                         
010500 01  W-DESC-MAJ            PIC X(40).                                     
010600 01  W-DESC-TABLE REDEFINES W-DESC-MAJ.                                   
010700     05  W-DESC-CAR        PIC X(01) OCCURS 40.                           
010800                                                                          
010900 01  W-MATRICULE-MAJ       PIC X(20).                                     
011000                                                                          
011100*                                                                         
011200* ZONES DE TRAVAIL POUR L'EXTRACTION NUMERIQUE GENERIQUE ET               
011300* L'EXTRACTION DU MONTANT EN DINARS (CF REGLES DE GESTION)                
011400*                                                                         
011500 01  W-CHAINE-BRUTE        PIC X(20).                                     
011600 01  W-CHAINE-NETTOYEE     PIC X(20).                                     
011700 01  W-CHAINE-NETTOYEE-N REDEFINES W-CHAINE-NETTOYEE                      
011800                          PIC 9(20).                                      
011900 01  W-SIGNE-MONTANT       PIC X(01) VALUE SPACE.                         
012000 01  W-VU-VIRGULE          PIC X(01) VALUE 'N'.                           
012100     88  W-VIRGULE-VUE         VALUE 'O'.                                 
012200 01  W-VU-POINT            PIC X(01) VALUE 'N'.                           
012300     88  W-POINT-VU            VALUE 'O'.                                 
012400 01  W-POS-VIRGULE         PIC S9(4) COMP VALUE 0.                        
012500 01  W-POS-POINT           PIC S9(4) COMP VALUE 0.                        
012600 01  W-PARTIE-ENTIERE      PIC 9(12) VALUE 0.                             
012700 01  W-PARTIE-DECIMALE     PIC 9(04) VALUE 0.                             
012800 01  W-NB-DEC              PIC S9(4) COMP VALUE 0.                        
012900 01  W-DIVISEUR            PIC S9(8) COMP-3 VALUE 1.                      
013000 01  W-MONTANT-CALCULE     PIC S9(9)V9(4) COMP-3 VALUE 0.                 
013100                                                                          
013200*                                                                         
013300* ANNEE COURANTE VUE SOUS FORME NUMERIQUE (CONTROLE DE VALIDITE)          
013400*                                                                         
013500 01  LK-ANNEE-ALPHA        PIC X(04).                                     
013600 01  LK-ANNEE-NUM REDEFINES LK-ANNEE-ALPHA                                
013700                          PIC 9(04).                                      
013800                                                                          
013900*                                                                         
014000* CODES RETOUR INTERNES                                                   
014100*                                                                         
014200 01  CR                    PIC 9(2).                                      
014300 01  RC                    PIC 9(2).                                      
014400                                                                          
014500      LINKAGE SECTION.                                                    
014600*--------------------------------------------------------------*          
014700* ZONE DE LA LIGNE BRUTE ISSUE DE L'EXTRACTION DU TABLEUR       *         
014800* (LES MONTANTS SONT RECUS EN TEXTE - FORMAT SPREADSHEET NON    *         
014900* NORMALISE - ET NETTOYES PAR CE SOUS-PROGRAMME)                *         
015000*--------------------------------------------------------------*          
015100 01  LK-LIGNE-BRUTE.                                                      
015200     05  LK-MOIS-BRUT       PIC X(20).                                    
015300     05  LK-MATRICULE       PIC X(20).                                    
015400     05  LK-DESCRIPTION     PIC X(40).                                    
015500     05  LK-ANNEE           PIC X(04).                                    
015600     05  LK-REGION          PIC X(30).                                    
015700     05  LK-CONSO-L-BRUT    PIC X(20).                                    
015800     05  LK-CONSO-TEP-BRUT  PIC X(20).                                    
015900     05  LK-COUT-BRUT       PIC X(20).                                    
016000     05  LK-KM-BRUT         PIC X(20).                                    
016100     05  LK-TONNAGE-BRUT    PIC X(20).                                    
016200     05  LK-IPE-BRUT        PIC X(20).                                    
016250     05  FILLER             PIC X(10).                                    
016300                                                                          
016400*--------------------------------------------------------------*          
016500* ARTICLE VEHICULE CLASSIFIE EN RETOUR                          *         
016600*--------------------------------------------------------------*          
016700 01  LK-VEHICULE.                                                         
016800     COPY XVHREC REPLACING 'X' BY 'LK-VEH'.                               
016900                                                                          
017000*--------------------------------------------------------------*          
017100* CODES RETOUR ET INDICATEUR D'EMISSION                         *         
017200*--------------------------------------------------------------*          
017300 01  LK-CR                 PIC 9(2).                                      
017400 01  LK-RC                 PIC 9(2).                                      
017500 01  LK-IND-EMISE          PIC X(01).                                     
017600     88  LK-LIGNE-EMISE        VALUE 'O'.                                 
017700     88  LK-LIGNE-IGNOREE      VALUE 'N'.                                 
017800                                                                          
017900*--------------------------------------------------------------*          
018000* CUMULS MENSUELS EN RETOUR (ETAT COURANT DE LA TABLE GLOBALE,  *         
018100* RESTITUE A CHAQUE APPEL - CARBDISP N'EN A BESOIN QU'APRES LA  *         
018200* DERNIERE LIGNE DU LOT, CF 2019-06-03 CI-DESSOUS)              *         
018300*--------------------------------------------------------------*          
018400 01  LK-TABLE-MOIS-SORTIE.                                                
018500     05  LK-TM-NB-MOIS     PIC S9(3) COMP.                                
018600     05  LK-TM-ENR OCCURS 24 TIMES.                                       
018700*        LAYOUT IDENTIQUE AU COPYBOOK XMOITOT (REPRIS ICI CAR LE          
018800*        NIVEAU 05 NE PEUT SE NICHER SOUS UN AUTRE NIVEAU 05)             
018900         10  LK-TM-MOIS             PIC X(20).                            
019000         10  LK-TM-TOT-CONSO-L      PIC S9(9)V9(2) COMP-3.                
019100         10  LK-TM-TOT-CONSO-TEP    PIC S9(9)V9(3) COMP-3.                
019200         10  LK-TM-TOT-COUT-DT      PIC S9(9)V9(3) COMP-3.                
019300         10  LK-TM-TOT-KILOMETRAGE  PIC S9(9)V9(1) COMP-3.                
019400         10  LK-TM-TOT-TONNAGE      PIC S9(9)V9(2) COMP-3.                
019500         10  LK-TM-NB-VEHICULES     PIC S9(5) COMP-3.                     
019600         10  FILLER                 PIC X(10).                            
019700                                                                          
019800      PROCEDURE DIVISION USING LK-LIGNE-BRUTE LK-VEHICULE                 
019900               LK-CR LK-RC LK-IND-EMISE LK-TABLE-MOIS-SORTIE.             
020000*================================================================         
020100 0100-TRAITER-LIGNE.                                                      
020200*****************************************************************         
020300* PARAGRAPHE PRINCIPAL - UNE LIGNE DU TABLEUR PAR APPEL          *        
020400*****************************************************************         
020500     INITIALIZE LK-VEHICULE                                               
020600     MOVE 0                     TO CR  RC                                 
020700     SET LK-LIGNE-EMISE         TO FALSE                                  
020800     SET LK-LIGNE-IGNOREE       TO TRUE                                   
020900                                                                          
021000     PERFORM 0200-REPORTER-MOIS THRU 0200-EXIT                            
021100                                                                          
021200     PERFORM 0300-CLASSER-VEHICULE THRU 0300-EXIT                         
021300                                                                          
021400     IF LK-VEH-LIGNE-REJETEE                                              
021500        MOVE 4 TO CR                                                      
021600        MOVE 1 TO RC                                                      
021700        GO TO 0100-EXIT                                                   
021800     END-IF                                                               
021900                                                                          
022000     MOVE LK-MATRICULE          TO LK-VEH-MATRICULE                       
022100     MOVE W-MOIS-COURANT        TO LK-VEH-MOIS                            
022200     MOVE LK-ANNEE              TO LK-VEH-ANNEE                           
022300     MOVE LK-REGION             TO LK-VEH-REGION                          
022400                                                                          
022500     MOVE LK-ANNEE              TO LK-ANNEE-ALPHA                         
022600     IF LK-ANNEE-NUM NOT NUMERIC                                          
022700        DISPLAY 'CARBEXTR - ANNEE NON NUMERIQUE : ' LK-ANNEE              
022800     END-IF                                                               
022900                                                                          
023000     PERFORM 0400-EXTRAIRE-MONTANTS THRU 0400-EXIT                        
023100                                                                          
023200     PERFORM 0500-CALCULER-IPE THRU 0500-EXIT                             
023300                                                                          
023400     PERFORM 0600-CUMUL-MOIS THRU 0600-EXIT                               
023500                                                                          
023600     SET LK-LIGNE-EMISE         TO TRUE                                   
023700                                                                          
023800 0100-EXIT.                                                               
023900     MOVE CR TO LK-CR                                                     
024000     MOVE RC TO LK-RC                                                     
024100     PERFORM 0250-RESTITUER-CUMULS THRU 0250-EXIT                         
024200     GOBACK                                                               
024300     .                                                                    
024400*================================================================         
024500 0250-RESTITUER-CUMULS.                                                   
024600*****************************************************************         
024700* RECOPIE L'ETAT COURANT DE LA TABLE GLOBALE DE CUMUL MENSUEL    *        
024800* DANS LA ZONE DE LINKAGE - CARBDISP N'EXPLOITE LE CONTENU       *        
024900* QU'APRES LE DERNIER APPEL DU LOT (CF 2019-06-03).              *        
025000*****************************************************************         
025100     MOVE W-NB-MOIS TO LK-TM-NB-MOIS                                      
025200     PERFORM 0260-RESTITUER-UN-MOIS THRU 0260-EXIT                        
025300         VARYING IND-MOIS FROM 1 BY 1 UNTIL IND-MOIS > W-NB-MOIS          
025400 0250-EXIT.                                                               
025500     EXIT                                                                 
025600     .                                                                    
025700*================================================================         
025800 0260-RESTITUER-UN-MOIS.                                                  
025900     MOVE W-PM-MOIS (IND-MOIS)          TO LK-TM-MOIS (IND-MOIS)          
026000     MOVE W-PM-TOT-CONSO-L (IND-MOIS)                                     
026100          TO LK-TM-TOT-CONSO-L (IND-MOIS)                                 
026200     MOVE W-PM-TOT-CONSO-TEP (IND-MOIS)                                   
026300          TO LK-TM-TOT-CONSO-TEP (IND-MOIS)                               
026400     MOVE W-PM-TOT-COUT-DT (IND-MOIS)                                     
026500          TO LK-TM-TOT-COUT-DT (IND-MOIS)                                 
026600     MOVE W-PM-TOT-KILOMETRAGE (IND-MOIS)                                 
026700          TO LK-TM-TOT-KILOMETRAGE (IND-MOIS)                             
026800     MOVE W-PM-TOT-TONNAGE (IND-MOIS)                                     
026900          TO LK-TM-TOT-TONNAGE (IND-MOIS)                                 
027000     MOVE W-PM-NB-VEHICULES (IND-MOIS)                                    
027100          TO LK-TM-NB-VEHICULES (IND-MOIS)                                
027200 0260-EXIT.                                                               
027300     EXIT                                                                 
027400     .                                                                    
027500*================================================================         
027600 0200-REPORTER-MOIS.                                                      
027700*****************************************************************         
027800* REGLE DE GESTION : LE MOIS EST REPORTE DE LIGNE EN LIGNE TANT  *        
027900* QUE LA CELLULE MOIS DU TABLEUR EST VIDE (FUSION DE CELLULES).  *        
028000* PAR DEFAUT, AVANT LE PREMIER MOIS VU, ON VALORISE LE SENTINEL. *        
028100*****************************************************************         
028200     IF LK-MOIS-BRUT NOT = SPACES                                         
028300        MOVE LK-MOIS-BRUT       TO W-MOIS-COURANT                         
028400        SET W-MOIS-DEJA-VU      TO TRUE                                   
028500     ELSE                                                                 
028600        IF W-AUCUN-MOIS-VU                                                
028700           MOVE 'Mois non specifie' TO W-MOIS-COURANT                     
028800        END-IF                                                            
028900     END-IF                                                               
029000 0200-EXIT.                                                               
029100     EXIT                                                                 
029200     .                                                                    
029300*================================================================         
029400 0300-CLASSER-VEHICULE.                                                   
029500*****************************************************************         
029600* REGLE DE GESTION : CLASSIFICATION DU VEHICULE SELON LA         *        
029700* PLAQUE (MATRICULE) OU DES MOTS-CLES DE LA DESIGNATION.         *        
029800* ORDRE DE PRIORITE : PLAQUE TU -> CAMION                        *        
029900*                     PLAQUE RS -> MINIBUS                       *        
030000*                     MOT-CLE CHARIOT/ELEVATEUR -> CHARIOT       *        
030100*                     MOT-CLE MINIBUS/BUS -> MINIBUS             *        
030200*                     DEFAUT -> VOITURE                          *        
030300* UNE LIGNE SANS MATRICULE EST TOUJOURS REJETEE.                 *        
030400*****************************************************************         
030500     SET LK-VEH-LIGNE-REJETEE   TO TRUE                                   
030600                                                                          
030700     IF LK-MATRICULE = SPACES                                             
030800        GO TO 0300-EXIT                                                   
030900     END-IF                                                               
031000                                                                          
031100     MOVE LK-MATRICULE          TO W-MATRICULE-MAJ                        
031200     INSPECT W-MATRICULE-MAJ CONVERTING                                   
031300         'abcdefghijklmnopqrstuvwxyz' TO                                  
031400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
031500                                                                          
031600     MOVE LK-DESCRIPTION        TO W-DESC-MAJ                             
031700     INSPECT W-DESC-MAJ CONVERTING                                        
031800         'abcdefghijklmnopqrstuvwxyz' TO                                  
031900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
032000                                                                          
032100     MOVE 0 TO W-TALLY-TU W-TALLY-RS W-TALLY-MOTCLE                       
032200     INSPECT W-MATRICULE-MAJ TALLYING W-TALLY-TU FOR ALL 'TU'             
032300     INSPECT W-MATRICULE-MAJ TALLYING W-TALLY-RS FOR ALL 'RS'             
032400                                                                          
032500     EVALUATE TRUE                                                        
032600        WHEN W-TALLY-TU > 0                                               
032700             SET LK-VEH-TYPE-CAMION     TO TRUE                           
032800             SET LK-VEH-LIGNE-VALIDE    TO TRUE                           
032900        WHEN W-TALLY-RS > 0                                               
033000             SET LK-VEH-TYPE-MINIBUS    TO TRUE                           
033100             SET LK-VEH-LIGNE-VALIDE    TO TRUE                           
033200        WHEN OTHER                                                        
033300             INSPECT W-DESC-MAJ TALLYING W-TALLY-MOTCLE                   
033400                 FOR ALL 'CHARIOT'                                        
033500             IF W-TALLY-MOTCLE = 0                                        
033600                INSPECT W-DESC-MAJ TALLYING W-TALLY-MOTCLE                
033700                    FOR ALL 'ELEVATEUR'                                   
033800             END-IF                                                       
033900             IF W-TALLY-MOTCLE > 0                                        
034000                SET LK-VEH-TYPE-CHARIOT    TO TRUE                        
034100                SET LK-VEH-LIGNE-VALIDE    TO TRUE                        
034200             ELSE                                                         
034300                MOVE 0 TO W-TALLY-MOTCLE                                  
034400                INSPECT W-DESC-MAJ TALLYING W-TALLY-MOTCLE                
034500                    FOR ALL 'MINIBUS'                                     
034600                IF W-TALLY-MOTCLE = 0                                     
034700                   INSPECT W-DESC-MAJ TALLYING W-TALLY-MOTCLE             
034800                       FOR ALL 'BUS'                                      
034900                END-IF                                                    
035000                IF W-TALLY-MOTCLE > 0                                     
035100                   SET LK-VEH-TYPE-MINIBUS    TO TRUE                     
035200                   SET LK-VEH-LIGNE-VALIDE    TO TRUE                     
035300                ELSE                                                      
035400                   SET LK-VEH-LIGNE-REJETEE   TO TRUE                     
035500                END-IF                                                    
035600             END-IF                                                       
035700     END-EVALUATE                                                         
035800                                                                          
035900     IF LK-VEH-LIGNE-VALIDE AND W-TALLY-TU = 0 AND W-TALLY-RS = 0         
036000        AND NOT LK-VEH-TYPE-CHARIOT AND NOT LK-VEH-TYPE-MINIBUS           
036100        MOVE 'Voiture' TO LK-VEH-TYPE                                     
036200     END-IF                                                               
036300 0300-EXIT.                                                               
036400     EXIT                                                                 
036500     .                                                                    
036600*================================================================         
036700 0400-EXTRAIRE-MONTANTS.                                                  
036800*****************************************************************         
036900* EXTRACTION DES ZONES NUMERIQUES DE LA LIGNE BRUTE              *        
037000*****************************************************************         
037100     MOVE LK-CONSO-L-BRUT       TO W-CHAINE-BRUTE                         
037200     PERFORM 0700-EXTRAIRE-NUMERIQUE THRU 0700-EXIT                       
037300     MOVE W-MONTANT-CALCULE     TO LK-VEH-CONSO-L                         
037400                                                                          
037500     MOVE LK-CONSO-TEP-BRUT     TO W-CHAINE-BRUTE                         
037600     PERFORM 0700-EXTRAIRE-NUMERIQUE THRU 0700-EXIT                       
037700     MOVE W-MONTANT-CALCULE     TO LK-VEH-CONSO-TEP                       
037800                                                                          
037900     MOVE LK-KM-BRUT            TO W-CHAINE-BRUTE                         
038000     PERFORM 0700-EXTRAIRE-NUMERIQUE THRU 0700-EXIT                       
038100     MOVE W-MONTANT-CALCULE     TO LK-VEH-KILOMETRAGE                     
038200                                                                          
038300     MOVE LK-TONNAGE-BRUT       TO W-CHAINE-BRUTE                         
038400     PERFORM 0700-EXTRAIRE-NUMERIQUE THRU 0700-EXIT                       
038500     MOVE W-MONTANT-CALCULE     TO LK-VEH-TONNAGE                         
038600                                                                          
038700     PERFORM 0800-EXTRAIRE-MONTANT-DT THRU 0800-EXIT                      
038800     MOVE W-MONTANT-CALCULE     TO LK-VEH-COUT-DT                         
038900 0400-EXIT.                                                               
039000     EXIT                                                                 
039100     .                                                                    
039200*================================================================         
039300 0500-CALCULER-IPE.                                                       
039400*****************************************************************         
039500* REGLE DE GESTION : INDICE DE PERFORMANCE ENERGETIQUE           *        
039600*   IPE-L100KM = CONSO-L / (KM/100) SI CONSO-L ET KM POSITIFS    *        
039700*   SINON, SI UN IPE DIRECT EST FOURNI PAR LE TABLEUR (CAS DES   *        
039800*   VEHICULES UTILITAIRES), ON LE REPREND TEL QUEL.              *        
039900*   IPE-L100TONNEKM = IPE-L100KM * (1/(TONNAGE/1000)) SI EN      *        
040000*   OUTRE LE TONNAGE EST POSITIF.                                *        
040100*****************************************************************         
040200     SET LK-VEH-IPE-NON-CALCULEE     TO TRUE                              
040300     SET LK-VEH-TONNE-KM-NON-CALCULEE TO TRUE                             
040400     MOVE 0 TO LK-VEH-IPE-L100KM LK-VEH-IPE-L100TKM                       
040500                                                                          
040600     IF LK-VEH-CONSO-L > 0 AND LK-VEH-KILOMETRAGE > 0                     
040700        COMPUTE LK-VEH-IPE-L100KM ROUNDED =                               
040800                LK-VEH-CONSO-L * 100 / LK-VEH-KILOMETRAGE                 
040900        SET LK-VEH-IPE-CALCULEE  TO TRUE                                  
041000     ELSE                                                                 
041100        IF LK-IPE-BRUT NOT = SPACES                                       
041200           MOVE LK-IPE-BRUT     TO W-CHAINE-BRUTE                         
041300           PERFORM 0700-EXTRAIRE-NUMERIQUE THRU 0700-EXIT                 
041400           MOVE W-MONTANT-CALCULE TO LK-VEH-IPE-L100KM                    
041500           SET LK-VEH-IPE-CALCULEE TO TRUE                                
041600        END-IF                                                            
041700     END-IF                                                               
041800                                                                          
041900     IF LK-VEH-CONSO-L > 0 AND LK-VEH-KILOMETRAGE > 0                     
042000        AND LK-VEH-TONNAGE > 0                                            
042100        COMPUTE LK-VEH-IPE-L100TKM ROUNDED =                              
042150                LK-VEH-IPE-L100KM * (1000 / LK-VEH-TONNAGE)               
042300        SET LK-VEH-TONNE-KM-CALCULEE TO TRUE                              
042400     END-IF                                                               
042500 0500-EXIT.                                                               
042600     EXIT                                                                 
042700     .                                                                    
042800*================================================================         
042900 0600-CUMUL-MOIS.                                                         
043000*****************************************************************         
043100* RUPTURE DE CONTROLE MENSUELLE - RECHERCHE OU CREATION DU POSTE *        
043200* CORRESPONDANT AU MOIS COURANT DANS LA TABLE GLOBALE, PUIS      *        
043300* CUMUL DES ZONES NUMERIQUES DE LA LIGNE.                        *        
043400*****************************************************************         
043500     MOVE 0 TO IND-MARQUEUR                                               
043600     PERFORM 0610-RECHERCHER-POSTE THRU 0610-EXIT                         
043700         VARYING IND-MOIS FROM 1 BY 1                                     
043800         UNTIL IND-MOIS > W-NB-MOIS OR IND-MARQUEUR NOT = 0               
043900                                                                          
044000     IF IND-MARQUEUR = 0                                                  
044100        ADD 1 TO W-NB-MOIS                                                
044200        MOVE W-NB-MOIS TO IND-MARQUEUR                                    
044300        INITIALIZE W-POSTE-MOIS (IND-MARQUEUR)                            
044400        MOVE W-MOIS-COURANT TO W-PM-MOIS (IND-MARQUEUR)                   
044500     END-IF                                                               
044600                                                                          
044700     ADD LK-VEH-CONSO-L    TO W-PM-TOT-CONSO-L   (IND-MARQUEUR)           
044800     ADD LK-VEH-CONSO-TEP  TO W-PM-TOT-CONSO-TEP (IND-MARQUEUR)           
044900     ADD LK-VEH-COUT-DT    TO W-PM-TOT-COUT-DT   (IND-MARQUEUR)           
045000     ADD LK-VEH-KILOMETRAGE TO W-PM-TOT-KILOMETRAGE (IND-MARQUEUR)        
045100     ADD LK-VEH-TONNAGE    TO W-PM-TOT-TONNAGE   (IND-MARQUEUR)           
045200     ADD 1                 TO W-PM-NB-VEHICULES  (IND-MARQUEUR)           
045300 0600-EXIT.                                                               
045400     EXIT                                                                 
045500     .                                                                    
045600*================================================================         
045700 0610-RECHERCHER-POSTE.                                                   
045800     IF W-PM-MOIS (IND-MOIS) = W-MOIS-COURANT                             
045900        MOVE IND-MOIS TO IND-MARQUEUR                                     
046000     END-IF                                                               
046100 0610-EXIT.                                                               
046200     EXIT                                                                 
046300     .                                                                    
046400*================================================================         
046500 0700-EXTRAIRE-NUMERIQUE.                                                 
046600*****************************************************************         
046700* REGLE DE GESTION GENERIQUE : NETTOYAGE ET CONVERSION D'UNE     *        
046800* ZONE NUMERIQUE ISSUE DU TABLEUR (TEXTE LIBRE). LA VIRGULE EST  *        
046900* TRAITEE COMME SEPARATEUR DECIMAL UNE FOIS LE SIGNE ET LES      *        
047000* CARACTERES PARASITES ELIMINES. ECHEC -> VALEUR 0.              *        
047100*****************************************************************         
047200     MOVE SPACES TO W-CHAINE-NETTOYEE                                     
047300     MOVE SPACE  TO W-SIGNE-MONTANT                                       
047400     MOVE 0 TO IND-MARQUEUR W-NB-DEC                                      
047500     MOVE 0 TO W-MONTANT-CALCULE                                          
047600                                                                          
047700     PERFORM 0710-NETTOYER-CARACTERE THRU 0710-EXIT                       
047800         VARYING IND-CAR FROM 1 BY 1 UNTIL IND-CAR > 20                   
047900                                                                          
048000     PERFORM 0720-CONVERTIR-CHAINE THRU 0720-EXIT                         
048100 0700-EXIT.                                                               
048200     EXIT                                                                 
048300     .                                                                    
048400*================================================================         
048500 0710-NETTOYER-CARACTERE.                                                 
048600     MOVE W-CHAINE-BRUTE (IND-CAR:1) TO W-DESC-CAR (1)                    
048700* (CARACTERE COURANT RANGE DANS LA PREMIERE CASE DE LA TABLE)             
048800     EVALUATE TRUE                                                        
048900        WHEN W-DESC-CAR (1) = '-'                                         
049000             MOVE '-' TO W-SIGNE-MONTANT                                  
049100        WHEN W-DESC-CAR (1) = ','                                         
049200             ADD 1 TO IND-MARQUEUR                                        
049300             MOVE '.' TO W-CHAINE-NETTOYEE (IND-MARQUEUR:1)               
049400        WHEN W-DESC-CAR (1) = '.'                                         
049500             ADD 1 TO IND-MARQUEUR                                        
049600             MOVE '.' TO W-CHAINE-NETTOYEE (IND-MARQUEUR:1)               
049700        WHEN W-DESC-CAR (1) CLASSE-CHIFFRE                                
049800             ADD 1 TO IND-MARQUEUR                                        
049900             MOVE W-DESC-CAR (1)                                          
050000                  TO W-CHAINE-NETTOYEE (IND-MARQUEUR:1)                   
050100        WHEN OTHER                                                        
050200             CONTINUE                                                     
050300     END-EVALUATE                                                         
050400 0710-EXIT.                                                               
050500     EXIT                                                                 
050600     .                                                                    
050700*================================================================         
050800 0720-CONVERTIR-CHAINE.                                                   
050900*****************************************************************         
051000* LA CHAINE NETTOYEE CONTIENT DES CHIFFRES ET AU PLUS UN POINT.  *        
051100* ON ECLATE PARTIE ENTIERE / PARTIE DECIMALE POUR RECONSTITUER   *        
051200* LA VALEUR PACKED-DECIMAL. TOUT ECHEC D'ANALYSE DONNE 0.        *        
051300*****************************************************************         
051400     MOVE 0 TO W-PARTIE-ENTIERE W-PARTIE-DECIMALE W-NB-DEC                
051500     UNSTRING W-CHAINE-NETTOYEE DELIMITED BY '.'                          
051600         INTO W-PARTIE-ENTIERE                                            
051700              W-PARTIE-DECIMALE COUNT IN W-NB-DEC                         
051800     ON SIZE ERROR                                                        
051900         MOVE 0 TO W-MONTANT-CALCULE                                      
052000         GO TO 0720-EXIT                                                  
052100     END-UNSTRING                                                         
052200                                                                          
052300     MOVE 1 TO W-DIVISEUR                                                 
052400     PERFORM 0730-CALCULER-DIVISEUR THRU 0730-EXIT                        
052500         VARYING IND-CAR FROM 1 BY 1 UNTIL IND-CAR > W-NB-DEC             
052600                                                                          
052700     COMPUTE W-MONTANT-CALCULE ROUNDED =                                  
052800             W-PARTIE-ENTIERE + (W-PARTIE-DECIMALE / W-DIVISEUR)          
052900                                                                          
053000     IF W-SIGNE-MONTANT = '-'                                             
053100        COMPUTE W-MONTANT-CALCULE = W-MONTANT-CALCULE * -1                
053200     END-IF                                                               
053300 0720-EXIT.                                                               
053400     EXIT                                                                 
053500     .                                                                    
053600*================================================================         
053700 0730-CALCULER-DIVISEUR.                                                  
053800     COMPUTE W-DIVISEUR = W-DIVISEUR * 10                                 
053900 0730-EXIT.                                                               
054000     EXIT                                                                 
054100     .                                                                    
054200*================================================================         
054300 0800-EXTRAIRE-MONTANT-DT.                                                
054400*****************************************************************         
054500* REGLE DE GESTION COUT-DT : ELIMINATION DES MARQUEURS DEVISE    *        
054600* (TND, DT, DINAR - LES VARIANTES EN ALPHABET ARABE NE SONT PAS  *        
054700* TRAITEES, LE JEU DE CARACTERES DE CETTE PLATEFORME NE LES      *        
054800* SUPPORTE PAS) PUIS DESAMBIGUISATION VIRGULE/POINT AVANT DE     *        
054900* REUTILISER LE NETTOYAGE GENERIQUE DU PARAGRAPHE 0700.          *        
055000*****************************************************************         
055100     MOVE LK-COUT-BRUT TO W-CHAINE-BRUTE                                  
055200     INSPECT W-CHAINE-BRUTE CONVERTING                                    
055300         'abcdefghijklmnopqrstuvwxyz' TO                                  
055400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                                     
055500     INSPECT W-CHAINE-BRUTE REPLACING ALL 'TND' BY SPACES                 
055600     INSPECT W-CHAINE-BRUTE REPLACING ALL 'DINAR' BY SPACES               
055700     INSPECT W-CHAINE-BRUTE REPLACING ALL 'DT' BY SPACES                  
055900                                                                          
056000     MOVE 0 TO W-POS-VIRGULE W-POS-POINT                                  
056100     SET W-VU-VIRGULE TO FALSE                                            
056200     SET W-VU-POINT   TO FALSE                                            
056300                                                                          
056400     PERFORM 0810-REPERER-SEPARATEURS THRU 0810-EXIT                      
056500         VARYING IND-CAR FROM 1 BY 1 UNTIL IND-CAR > 20                   
056600                                                                          
056700     IF W-VIRGULE-VUE AND W-POINT-VU                                      
056800        AND W-POS-VIRGULE < W-POS-POINT                                   
056900        INSPECT W-CHAINE-BRUTE REPLACING ALL ',' BY SPACE                 
057000     ELSE                                                                 
057100        IF W-VIRGULE-VUE                                                  
057200           INSPECT W-CHAINE-BRUTE REPLACING ALL ',' BY '.'                
057300        END-IF                                                            
057400     END-IF                                                               
057500                                                                          
057600     PERFORM 0700-EXTRAIRE-NUMERIQUE THRU 0700-EXIT                       
057700 0800-EXIT.                                                               
057800     EXIT                                                                 
057900     .                                                                    
058000*================================================================         
058100 0810-REPERER-SEPARATEURS.                                                
058200     IF W-CHAINE-BRUTE (IND-CAR:1) = ','                                  
058300        MOVE IND-CAR TO W-POS-VIRGULE                                     
058400        SET W-VIRGULE-VUE TO TRUE                                         
058500     END-IF                                                               
058600     IF W-CHAINE-BRUTE (IND-CAR:1) = '.'                                  
058700        MOVE IND-CAR TO W-POS-POINT                                       
058800        SET W-POINT-VU TO TRUE                                            
058900     END-IF                                                               
059000 0810-EXIT.                                                               
059100     EXIT                                                                 
059200     .                                                                    
059300                                                                          
059400      END PROGRAM CARBEXTR.                                               
