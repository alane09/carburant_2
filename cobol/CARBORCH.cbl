000100                                                                          
000200      IDENTIFICATION DIVISION.                                            
000300      PROGRAM-ID. CARBORCH.                                               
000400      AUTHOR. L. PETIT.                                                   
000500      INSTALLATION. DIRECTION DU PARC - BUREAU ETUDES.                    
000600      DATE-WRITTEN. 14/02/1994.                                           
000700      DATE-COMPILED.                                                      
000800      SECURITY. DIFFUSION RESTREINTE AU SERVICE GESTION DE FLOTTE.        
000900*****************************************************************         
001000* PROGRAMME CARBORCH                                            *         
001100* LANGAGE COBOL                                                 *         
001200*                                                                *        
001300* CE SOUS-PROGRAMME PILOTE LE CALCUL DE REGRESSION PAR TYPE DE  *         
001400* VEHICULE : REUTILISATION DU RESULTAT EN CACHE QUAND POSSIBLE, *         
001500* DETECTION DES VALEURS ABERRANTES (INFORMATIVE), APPEL DE LA   *         
001600* CALCULETTE CARBREGR ET SUBSTITUTION PAR UN RESULTAT PAR       *         
001700* DEFAUT QUAND LE CALCUL ECHOUE (SANS PERSISTER CE DEFAUT).     *         
001800*****************************************************************         
001900* HISTORIQUE DES MODIFICATIONS :                                          
002000*   1994-02-14 LPETIT    CREATION INITIALE                                
002100*   1996-03-02 LPETIT    AJOUT DE LA TABLE DE CACHE DES                   
002200*                        RESULTATS PAR TYPE (EVITE LE RECALCUL            
002300*                        SYSTEMATIQUE A CHAQUE PASSAGE DU LOT)            
002400*   1998-04-20 RMARCHAL  DEBUT DES TRAVAUX AN 2000                        
002500*   1998-09-11 RMARCHAL  FIN DES TRAVAUX AN 2000 - RAS                    
002600*   1999-06-15 RMARCHAL  AJOUT DE LA DETECTION DES VALEURS                
002700*                        ABERRANTES A 3 ECARTS-TYPE (DDE 99-0203)         
002800*   2003-03-18 GFONTAINE AJOUT DU RESULTAT PAR DEFAUT QUAND               
002900*                        CARBREGR RETOURNE UN CODE ANOMALIE               
003000*   2003-04-02 GFONTAINE CORRECTIF DDE 03-0062 : LE DEFAUT ETAIT          
003100*                        A TORT INSERE DANS LE CACHE - LA                 
003200*                        PROCHAINE DEMANDE NE RECALCULAIT PLUS            
003300*   2011-07-22 GFONTAINE ELARGISSEMENT DE LA TABLE DE CACHE (10           
003400*                        TYPES DE VEHICULES MAXIMUM)                      
003500*   2016-10-05 SBENAMOR  SEUIL D'ALERTE AJUSTEMENT FAIBLE PORTE           
003600*                        A 0.5 (ALIGNE SUR CARBREGR)                      
003700*   2019-01-14 SBENAMOR  CORRECTIF DDE 19-0022 : FORCER-RECALCUL          
003800*                        NE PURGEAIT PAS L'ANCIENNE ENTREE DE             
003900*                        CACHE AVANT RECALCUL                             
004000*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0061 : COPY XCARCOM             
004100*                        REPLACING 'LK-COM' REDONNAIT UN PREFIXE          
004200*                        EN DOUBLE (LK-COM-COM-XXX) - REMPLACE PAR        
004300*                        'LK' POUR RETROUVER LK-COM-XXX                   
004400*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0065 : LA DETECTION DES         
004500*                        VALEURS ABERRANTES NE PORTAIT QUE SUR LE         
004600*                        KILOMETRAGE - AJOUT DU TONNAGE ET DE LA          
004700*                        CONSOMMATION COMME CRITERES INDEPENDANTS         
004800*****************************************************************         
004900      ENVIRONMENT DIVISION.                                               
005000      CONFIGURATION SECTION.                                              
005100      SPECIAL-NAMES.                                                      
005200          C01 IS TOP-OF-FORM.                                             
005300*****************************************************************         
005400      DATA DIVISION.                                                      
005500      WORKING-STORAGE SECTION.                                            
005600 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
005700-    'VARS START:14/01/1916:45:08SBENAMOR       CARBORCH0006000060        
005800-    'PARC.TST.PGM                                SLAT VARS END'.         
005900                                                                          
006000 01  VERSION PIC X(23) VALUE 'CARBORCH 06 DU 14/01/19'.                   
006100                                                                          
006200*                                                                         
006300* COMPTEURS ET INDICES (TOUS EN COMP)                                     
006400*                                                                         
006500 01  IND-CACHE              PIC S9(3) COMP.                               
006600 01  IND-DETECT             PIC S9(5) COMP.                               
006700 01  W-POSTE-TROUVE         PIC S9(3) COMP.                               
006800 01  W-NB-ABERRANTES        PIC S9(5) COMP.                               
006900                                                                          
007000*                                                                         
007100* TABLE GLOBALE DE CACHE DES RESULTATS DE REGRESSION (UN POSTE   *        
007200* PAR TYPE DE VEHICULE REELLEMENT CALCULE, CF HISTORIQUE 1996)   *        
007300*                                                                         
007400 01  W-CACHE-REGRESSION GLOBAL.                                           
007500     05  W-NB-CACHE         PIC S9(3) COMP.                               
007600     05  W-CACHE-ENTREE OCCURS 10 TIMES                                   
007700                        INDEXED BY IX-CACHE.                              
007800         10  W-CA-TYPE             PIC X(10).                             
007900         10  W-CA-INTERCEPT        PIC S9(7)V9(4) COMP-3.                 
008000         10  W-CA-COEF-KM          PIC S9(5)V9(4) COMP-3.                 
008100         10  W-CA-COEF-TONNAGE     PIC S9(5)V9(4) COMP-3.                 
008200         10  W-CA-R-CARRE          PIC S9(1)V9(4) COMP-3.                 
008300         10  W-CA-R-CARRE-AJUST    PIC S9(1)V9(4) COMP-3.                 
008400         10  W-CA-MSE              PIC S9(9)V9(4) COMP-3.                 
008500         10  W-CA-NB-ENREG         PIC S9(5) COMP-3.                      
008600         10  W-CA-IND-ORIGINE      PIC X(01).                             
008700         10  W-CA-IND-ALERTE       PIC X(01).                             
008800         10  FILLER                PIC X(13).                             
008900*        LAYOUT IDENTIQUE A XREGENR (REPRIS ICI, CF CARBEXTR)             
009000 01  W-CACHE-CLES REDEFINES W-CACHE-REGRESSION.                           
009100     05  FILLER                PIC S9(3) COMP.                            
009200     05  W-CA-CLE OCCURS 10 TIMES PIC X(57).                              
009300*        VUE TECHNIQUE POUR UNE FUTURE RECHERCHE SEARCH ALL PAR           
009400*        CLE DE TYPE - NON ENCORE CABLEE DANS CE PROGRAMME                
009500                                                                          
009600*                                                                         
009700* STATISTIQUES POUR LA DETECTION DES VALEURS ABERRANTES (REGLE   *        
009800* DES 3 ECARTS-TYPE, INFORMATIVE, N'ALTERE PAS LES DONNEES). LE  *        
009900* CRITERE 1 EST LE KILOMETRAGE, LE CRITERE 2 LA TONNAGE, LE      *        
010000* CRITERE 3 LA CONSOMMATION EN LITRES - CHACUN AVEC SA PROPRE    *        
010100* MOYENNE ET SON PROPRE ECART-TYPE (DDE 19-0065)                 *        
010200*                                                                         
010300 01  W-STATS-CHAMP.                                                       
010400     05  W-ST-CRITERE OCCURS 3 TIMES                                      
010500                      INDEXED BY IX-CRITERE.                              
010600         10  W-ST-SOMME            PIC S9(11)V9(4) COMP-3.                
010700         10  W-ST-SOMME-CARRE      PIC S9(13)V9(4) COMP-3.                
010800         10  W-ST-MOYENNE          PIC S9(7)V9(4)  COMP-3.                
010900         10  W-ST-VARIANCE         PIC S9(13)V9(4) COMP-3.                
011000         10  W-ST-ECART-TYPE       PIC S9(7)V9(4)  COMP-3.                
011100 01  W-STATS-TABLE REDEFINES W-STATS-CHAMP.                               
011200     05  W-ST-GENERIQUE        PIC S9(13)V9(4) COMP-3 OCCURS 15.          
011300                                                                          
011400 01  W-ECART-ABS               PIC S9(7)V9(4) COMP-3.                     
011500 01  W-SEUIL-3-SIGMA           PIC S9(7)V9(4) COMP-3.                     
011600 01  W-VALEUR-COURANTE         PIC S9(7)V9(4) COMP-3.                     
011700 01  W-LIB-COURANT             PIC X(11).                                 
011800                                                                          
011900*                                                                         
012000* VALEURS DU RESULTAT PAR DEFAUT (CF SPECIFICATION METIER) -              
012100* UTILISEES QUAND LE CALCUL CARBREGR ECHOUE                               
012200*                                                                         
012300 01  W-DEFAUT-COEF-KM           PIC S9(5)V9(4) COMP-3 VALUE 0.001.        
012400 01  W-DEFAUT-COEF-TONNAGE      PIC S9(5)V9(4) COMP-3 VALUE 0.001.        
012500                                                                          
012600*                                                                         
012700* CODES RETOUR INTERNES ET ZONE D'APPEL A CARBREGR                        
012800*                                                                         
012900 01  CR                        PIC 9(2).                                  
013000 01  RC                        PIC 9(2).                                  
013100 01  W-CR-REGR                 PIC 9(2).                                  
013200 01  W-RC-REGR                 PIC 9(2).                                  
013300                                                                          
013400      LINKAGE SECTION.                                                    
013500*--------------------------------------------------------------*          
013600* TABLE DES VEHICULES DU TYPE DEMANDE, CONSTITUEE PAR CARBDISP  *         
013700*--------------------------------------------------------------*          
013800 01  LK-TABLE-VEHICULES.                                                  
013900     05  LK-VEHIC-ENR OCCURS 2000 TIMES                                   
014000                      INDEXED BY IX-VEHIC.                                
014100         10  LK-V-CONSO-L      PIC S9(7)V9(2) COMP-3.                     
014200         10  LK-V-KILOMETRAGE  PIC S9(7)V9(1) COMP-3.                     
014300         10  LK-V-TONNAGE      PIC S9(7)V9(2) COMP-3.                     
014400 01  LK-VEHIC-VUE REDEFINES LK-TABLE-VEHICULES.                           
014500     05  LK-VEHIC-OCTETS       PIC X(15) OCCURS 2000.                     
014600                                                                          
014700 01  LK-NB-ENREG            PIC S9(5) COMP.                               
014800                                                                          
014900*--------------------------------------------------------------*          
015000* ZONE DE COMMANDE (TYPE DEMANDE, CACHE OU FORCER-RECALCUL)     *         
015100*--------------------------------------------------------------*          
015200 01  LK-COMMANDE.                                                         
015300     COPY XCARCOM REPLACING 'X' BY 'LK'.                                  
015400                                                                          
015500*--------------------------------------------------------------*          
015600* RESULTAT DE REGRESSION EN RETOUR                              *         
015700*--------------------------------------------------------------*          
015800 01  LK-RESULTAT.                                                         
015900     COPY XREGENR REPLACING 'X' BY 'LK-RES'.                              
016000                                                                          
016100 01  LK-CR                  PIC 9(2).                                     
016200 01  LK-RC                  PIC 9(2).                                     
016300                                                                          
016400      PROCEDURE DIVISION USING LK-TABLE-VEHICULES LK-NB-ENREG             
016500               LK-COMMANDE LK-RESULTAT LK-CR LK-RC.                       
016600*================================================================         
016700 0100-TRAITER-TYPE.                                                       
016800*****************************************************************         
016900* PARAGRAPHE PRINCIPAL - UN APPEL PAR TYPE DE VEHICULE A TRAITER *        
017000*****************************************************************         
017100     MOVE 0 TO CR RC                                                      
017200     INITIALIZE LK-RESULTAT                                               
017300                                                                          
017400     PERFORM 0200-VERIF-CACHE-REGRESSION THRU 0200-EXIT                   
017500                                                                          
017600     IF W-POSTE-TROUVE > 0 AND LK-COM-REUTILISER-CACHE                    
017700        PERFORM 0250-REPRENDRE-CACHE THRU 0250-EXIT                       
017800        GO TO 0100-EXIT                                                   
017900     END-IF                                                               
018000                                                                          
018100     IF LK-NB-ENREG >= 5                                                  
018200        PERFORM 0300-DETECTER-VALEURS-ABERRANTES THRU 0300-EXIT           
018300     END-IF                                                               
018400                                                                          
018500     PERFORM 0400-CALCUL-OU-DEFAUT THRU 0400-EXIT                         
018600                                                                          
018700 0100-EXIT.                                                               
018800     MOVE CR TO LK-CR                                                     
018900     MOVE RC TO LK-RC                                                     
019000     GOBACK                                                               
019100     .                                                                    
019200*================================================================         
019300 0200-VERIF-CACHE-REGRESSION.                                             
019400*****************************************************************         
019500* RECHERCHE D'UN RESULTAT DEJA CALCULE POUR CE TYPE DE VEHICULE. *        
019600*****************************************************************         
019700     MOVE 0 TO W-POSTE-TROUVE                                             
019800     PERFORM 0210-COMPARER-POSTE THRU 0210-EXIT                           
019900         VARYING IX-CACHE FROM 1 BY 1                                     
020000         UNTIL IX-CACHE > W-NB-CACHE OR W-POSTE-TROUVE NOT = 0            
020100 0200-EXIT.                                                               
020200     EXIT                                                                 
020300     .                                                                    
020400*================================================================         
020500 0210-COMPARER-POSTE.                                                     
020600     IF W-CA-TYPE (IX-CACHE) = LK-COM-TYPE                                
020700        MOVE IX-CACHE TO W-POSTE-TROUVE                                   
020800     END-IF                                                               
020900 0210-EXIT.                                                               
021000     EXIT                                                                 
021100     .                                                                    
021200*================================================================         
021300 0250-REPRENDRE-CACHE.                                                    
021400*****************************************************************         
021500* LE RESULTAT EN CACHE EST REUTILISE TEL QUEL (PAS DE RECALCUL). *        
021600*****************************************************************         
021700     MOVE LK-COM-TYPE TO LK-RES-TYPE                                      
021800     MOVE W-CA-INTERCEPT (W-POSTE-TROUVE)  TO LK-RES-INTERCEPT            
021900     MOVE W-CA-COEF-KM (W-POSTE-TROUVE)    TO LK-RES-COEF-KM              
022000     MOVE W-CA-NB-ENREG (W-POSTE-TROUVE)   TO LK-RES-NB-ENREG             
022100     MOVE W-CA-R-CARRE (W-POSTE-TROUVE)    TO LK-RES-R-CARRE              
022200     MOVE W-CA-MSE (W-POSTE-TROUVE)        TO LK-RES-MSE                  
022300     MOVE W-CA-IND-ORIGINE (W-POSTE-TROUVE)                               
022400          TO LK-RES-IND-ORIGINE                                           
022500     MOVE W-CA-IND-ALERTE (W-POSTE-TROUVE)                                
022600          TO LK-RES-IND-ALERTE                                            
022700     MOVE W-CA-COEF-TONNAGE (W-POSTE-TROUVE)                              
022800          TO LK-RES-COEF-TONNAGE                                          
022900     MOVE W-CA-R-CARRE-AJUST (W-POSTE-TROUVE)                             
023000          TO LK-RES-R-CARRE-AJUST                                         
023100 0250-EXIT.                                                               
023200     EXIT                                                                 
023300     .                                                                    
023400*================================================================         
023500 0300-DETECTER-VALEURS-ABERRANTES.                                        
023600*****************************************************************         
023700* REGLE DE GESTION INFORMATIVE : UN VEHICULE EST SIGNALE COMME   *        
023800* ABERRANT QUAND UN DE SES TROIS CRITERES (KILOMETRAGE, TONNAGE, *        
023900* CONSOMMATION) S'ECARTE DE LA MOYENNE DU TYPE DE PLUS DE 3      *        
024000* ECARTS-TYPE. CHAQUE CRITERE EST TESTE INDEPENDAMMENT DES DEUX  *        
024100* AUTRES. CECI EST UN SIMPLE SIGNALEMENT - LES DONNEES NE SONT   *        
024200* NI CORRIGEES NI EXCLUES DU CALCUL (DDE 99-0203, DDE 19-0065)   *        
024300*****************************************************************         
024400     INITIALIZE W-STATS-CHAMP                                             
024500     MOVE 0 TO W-NB-ABERRANTES                                            
024600                                                                          
024700     PERFORM 0305-TRAITER-UN-CRITERE THRU 0305-EXIT                       
024800         VARYING IX-CRITERE FROM 1 BY 1 UNTIL IX-CRITERE > 3              
024900 0300-EXIT.                                                               
025000     EXIT                                                                 
025100     .                                                                    
025200*================================================================         
025300 0305-TRAITER-UN-CRITERE.                                                 
025400     PERFORM 0310-CUMULER-STATS THRU 0310-EXIT                            
025500         VARYING IX-VEHIC FROM 1 BY 1 UNTIL IX-VEHIC > LK-NB-ENREG        
025600                                                                          
025700     COMPUTE W-ST-MOYENNE (IX-CRITERE) ROUNDED =                          
025800             W-ST-SOMME (IX-CRITERE) / LK-NB-ENREG                        
025900     COMPUTE W-ST-VARIANCE (IX-CRITERE) ROUNDED =                         
026000             (W-ST-SOMME-CARRE (IX-CRITERE) / LK-NB-ENREG)                
026100           - (W-ST-MOYENNE (IX-CRITERE) * W-ST-MOYENNE (IX-CRITERE))      
026200                                                                          
026300     IF W-ST-VARIANCE (IX-CRITERE) NOT > 0                                
026400        GO TO 0305-EXIT                                                   
026500     END-IF                                                               
026600                                                                          
026700     COMPUTE W-ST-ECART-TYPE (IX-CRITERE) ROUNDED =                       
026800             W-ST-VARIANCE (IX-CRITERE) ** 0.5                            
026900     COMPUTE W-SEUIL-3-SIGMA = W-ST-ECART-TYPE (IX-CRITERE) * 3           
027000                                                                          
027100     PERFORM 0320-SIGNALER-ABERRANTE THRU 0320-EXIT                       
027200         VARYING IX-VEHIC FROM 1 BY 1 UNTIL IX-VEHIC > LK-NB-ENREG        
027300 0305-EXIT.                                                               
027400     EXIT                                                                 
027500     .                                                                    
027600*================================================================         
027700 0310-CUMULER-STATS.                                                      
027800     EVALUATE IX-CRITERE                                                  
027900         WHEN 1                                                           
028000             MOVE LK-V-KILOMETRAGE (IX-VEHIC) TO W-VALEUR-COURANTE        
028100         WHEN 2                                                           
028200             MOVE LK-V-TONNAGE (IX-VEHIC) TO W-VALEUR-COURANTE            
028300         WHEN 3                                                           
028400             MOVE LK-V-CONSO-L (IX-VEHIC) TO W-VALEUR-COURANTE            
028500     END-EVALUATE                                                         
028600     ADD W-VALEUR-COURANTE TO W-ST-SOMME (IX-CRITERE)                     
028700     COMPUTE W-ST-SOMME-CARRE (IX-CRITERE) =                              
028800             W-ST-SOMME-CARRE (IX-CRITERE) +                              
028900             (W-VALEUR-COURANTE * W-VALEUR-COURANTE)                      
029000 0310-EXIT.                                                               
029100     EXIT                                                                 
029200     .                                                                    
029300*================================================================         
029400 0320-SIGNALER-ABERRANTE.                                                 
029500     EVALUATE IX-CRITERE                                                  
029600         WHEN 1                                                           
029700             MOVE LK-V-KILOMETRAGE (IX-VEHIC) TO W-VALEUR-COURANTE        
029800             MOVE 'KILOMETRAGE' TO W-LIB-COURANT                          
029900         WHEN 2                                                           
030000             MOVE LK-V-TONNAGE (IX-VEHIC) TO W-VALEUR-COURANTE            
030100             MOVE 'TONNAGE'     TO W-LIB-COURANT                          
030200         WHEN 3                                                           
030300             MOVE LK-V-CONSO-L (IX-VEHIC) TO W-VALEUR-COURANTE            
030400             MOVE 'CONSO-L'     TO W-LIB-COURANT                          
030500     END-EVALUATE                                                         
030600     COMPUTE W-ECART-ABS = W-VALEUR-COURANTE - W-ST-MOYENNE (IX-CRITERE)  
030700     IF W-ECART-ABS < 0                                                   
030800        COMPUTE W-ECART-ABS = W-ECART-ABS * -1                            
030900     END-IF                                                               
031000     IF W-ECART-ABS > W-SEUIL-3-SIGMA                                     
031100        ADD 1 TO W-NB-ABERRANTES                                          
031200        DISPLAY 'CARBORCH - VEHICULE ABERRANT RANG ' IX-VEHIC             
031300                ' TYPE ' LK-COM-TYPE ' CRITERE ' W-LIB-COURANT            
031400                ' ECART ' W-ECART-ABS                                     
031500     END-IF                                                               
031600 0320-EXIT.                                                               
031700     EXIT                                                                 
031800     .                                                                    
031900*================================================================         
032000 0400-CALCUL-OU-DEFAUT.                                                   
032100*****************************************************************         
032200* APPEL DE LA CALCULETTE CARBREGR. EN CAS D'ECHEC (EFFECTIF NUL  *        
032300* OU SYSTEME SINGULIER), LE RESULTAT PAR DEFAUT EST RENVOYE AU   *        
032400* PILOTE MAIS N'EST JAMAIS INSERE DANS LE CACHE - LA PROCHAINE   *        
032500* DEMANDE POUR CE TYPE RECALCULERA DONC A NOUVEAU (DDE 03-0062). *        
032600*****************************************************************         
032700     CALL 'CARBREGR' USING LK-TABLE-VEHICULES LK-NB-ENREG                 
032800                            LK-RESULTAT W-CR-REGR W-RC-REGR               
032900                                                                          
033000     MOVE LK-COM-TYPE TO LK-RES-TYPE                                      
033100                                                                          
033200     IF W-CR-REGR = 0                                                     
033300        PERFORM 0450-METTRE-EN-CACHE THRU 0450-EXIT                       
033400     ELSE                                                                 
033500        MOVE W-DEFAUT-COEF-KM      TO LK-RES-COEF-KM                      
033600        MOVE W-DEFAUT-COEF-TONNAGE TO LK-RES-COEF-TONNAGE                 
033700        MOVE 0                     TO LK-RES-INTERCEPT                    
033800        MOVE 0                     TO LK-RES-R-CARRE                      
033900        MOVE 0                     TO LK-RES-R-CARRE-AJUST                
034000        MOVE 0                     TO LK-RES-MSE                          
034100        MOVE LK-NB-ENREG           TO LK-RES-NB-ENREG                     
034200        SET LK-RES-RESULTAT-DEFAUT TO TRUE                                
034300        SET LK-RES-AJUSTEMENT-FAIBLE TO TRUE                              
034400     END-IF                                                               
034500 0400-EXIT.                                                               
034600     EXIT                                                                 
034700     .                                                                    
034800*================================================================         
034900 0450-METTRE-EN-CACHE.                                                    
035000*****************************************************************         
035100* INSERTION OU MISE A JOUR DE L'ENTREE DE CACHE POUR CE TYPE.    *        
035200* UN FORCER-RECALCUL PURGE D'ABORD L'ANCIENNE ENTREE (DDE 19-0022*        
035300*****************************************************************         
035400     IF W-POSTE-TROUVE = 0                                                
035500        ADD 1 TO W-NB-CACHE                                               
035600        MOVE W-NB-CACHE TO W-POSTE-TROUVE                                 
035700     END-IF                                                               
035800                                                                          
035900     MOVE LK-COM-TYPE          TO W-CA-TYPE (W-POSTE-TROUVE)              
036000     MOVE LK-RES-INTERCEPT     TO W-CA-INTERCEPT (W-POSTE-TROUVE)         
036100     MOVE LK-RES-COEF-KM       TO W-CA-COEF-KM (W-POSTE-TROUVE)           
036200     MOVE LK-RES-R-CARRE       TO W-CA-R-CARRE (W-POSTE-TROUVE)           
036300     MOVE LK-RES-MSE           TO W-CA-MSE (W-POSTE-TROUVE)               
036400     MOVE LK-RES-NB-ENREG      TO W-CA-NB-ENREG (W-POSTE-TROUVE)          
036500     MOVE LK-RES-COEF-TONNAGE                                             
036600          TO W-CA-COEF-TONNAGE (W-POSTE-TROUVE)                           
036700     MOVE LK-RES-R-CARRE-AJUST                                            
036800          TO W-CA-R-CARRE-AJUST (W-POSTE-TROUVE)                          
036900     MOVE LK-RES-IND-ORIGINE                                              
037000          TO W-CA-IND-ORIGINE (W-POSTE-TROUVE)                            
037100     MOVE LK-RES-IND-ALERTE                                               
037200          TO W-CA-IND-ALERTE (W-POSTE-TROUVE)                             
037300 0450-EXIT.                                                               
037400     EXIT                                                                 
037500     .                                                                    
037600                                                                          
037700      END PROGRAM CARBORCH.                                               
