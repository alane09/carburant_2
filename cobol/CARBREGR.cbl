000100                                                                          
000200      IDENTIFICATION DIVISION.                                            
000300      PROGRAM-ID. CARBREGR.                                               
000400      AUTHOR. L. PETIT.                                                   
000500      INSTALLATION. DIRECTION DU PARC - BUREAU ETUDES.                    
000600      DATE-WRITTEN. 14/02/1994.                                           
000700      DATE-COMPILED.                                                      
000800      SECURITY. DIFFUSION RESTREINTE AU SERVICE GESTION DE FLOTTE.        
000900*****************************************************************         
001000* PROGRAMME CARBREGR                                            *         
001100* LANGAGE COBOL                                                 *         
001200*                                                                *        
001300* CE SOUS-PROGRAMME EST LE MOTEUR DE REGRESSION LINEAIRE (MOIN- *         
001400* DRES CARRES ORDINAIRES, DEUX VARIABLES EXPLICATIVES : LE       *        
001500* KILOMETRAGE ET LE TONNAGE) UTILISE PAR CARBORCH POUR ESTIMER   *        
001600* LA CONSOMMATION DE CARBURANT D'UN TYPE DE VEHICULE DONNE.      *        
001700*****************************************************************         
001800* HISTORIQUE DES MODIFICATIONS :                                          
001900*   1994-02-14 LPETIT    CREATION INITIALE (RESOLUTION PAR                
002000*                        DETERMINANTS - SYSTEME 3X3)                      
002100*   1996-03-02 LPETIT    AJOUT DU CALCUL DE L'ERREUR QUADRATIQUE          
002200*                        MOYENNE (MSE)                                    
002300*   1998-04-20 RMARCHAL  DEBUT DES TRAVAUX DE MISE EN CONFORMITE          
002400*                        AN 2000 (AUCUNE ZONE DATE DANS CE MODULE)        
002500*   1998-09-11 RMARCHAL  FIN DES TRAVAUX AN 2000 - RAS                    
002600*   1999-06-15 RMARCHAL  AJOUT DU R2 AJUSTE ET DE LA CHAINE               
002700*                        D'EQUATION FORMATEE POUR LES ETATS               
002800*   2003-03-18 GFONTAINE CORRECTIF DDE 03-0058 : DETERMINANT NUL          
002900*                        PROVOQUAIT UNE DIVISION PAR ZERO NON             
003000*                        INTERCEPTEE - AJOUT DU CODE RETOUR 12            
003100*   2011-07-22 GFONTAINE ELARGISSEMENT DES ZONES DE SOMME POUR            
003200*                        SUIVRE LA CROISSANCE DU PARC                     
003300*   2016-10-05 SBENAMOR  GARDE-FOU SUR LE R2 AJUSTE QUAND                 
003400*                        L'EFFECTIF EST INSUFFISANT (N <= 3)              
003500*   2019-01-14 SBENAMOR  CORRECTIF DDE 19-0022 : ARRONDI A 4              
003600*                        DECIMALES SYSTEMATIQUE SUR R2/R2-AJUSTE          
003700*   2019-08-10 SBENAMOR  CORRECTIF DDE 19-0070 : LA CHAINE                
003800*                        D'EQUATION FORMATEE ABREGEAIT "CONSO" ET         
003900*                        "KM" SANS JUSTIFICATION - LIBELLES               
004000*                        REMPLACES PAR "CONSOMMATION" ET                  
004100*                        "KILOMETRAGE" EN TOUTES LETTRES                  
004200*****************************************************************         
004300      ENVIRONMENT DIVISION.                                               
004400      CONFIGURATION SECTION.                                              
004500      SPECIAL-NAMES.                                                      
004600          C01 IS TOP-OF-FORM.                                             
004700*****************************************************************         
004800      DATA DIVISION.                                                      
004900      WORKING-STORAGE SECTION.                                            
005000 01  SLATVARS              PIC X(122)                 VALUE 'SLAT         
005100-    'VARS START:14/01/1916:40:22SBENAMOR       CARBREGR0008000080        
005200-    'PARC.TST.PGM                                SLAT VARS END'.         
005300                                                                          
005400 01  VERSION PIC X(23) VALUE 'CARBREGR 08 DU 14/01/19'.                   
005500                                                                          
005600*                                                                         
005700* COMPTEURS ET INDICES (TOUS EN COMP)                                     
005800*                                                                         
005900 01  IND-ENR                PIC S9(5) COMP.                               
006000 01  IND-PRED               PIC S9(4) COMP.                               
006100 01  W-NB-VALIDES           PIC S9(5) COMP.                               
006200                                                                          
006300*                                                                         
006400* ACCUMULATEURS DU SYSTEME D'EQUATIONS NORMALES                           
006500* (S0,S1,S2 = SOMMES DES PREDICTEURS, S11,S12,S22 = SOMMES DE             
006600*  PRODUITS CROISES, SY,S1Y,S2Y = SOMMES CROISEES AVEC LA CIBLE)          
006700*                                                                         
006800 01  W-SOMMES.                                                            
006900     05  W-S0               PIC S9(7)         COMP-3.                     
007000     05  W-S1               PIC S9(11)V9(4)   COMP-3.                     
007100     05  W-S2               PIC S9(11)V9(4)   COMP-3.                     
007200     05  FILLER             PIC X(05).                                    
007300     05  W-S11              PIC S9(13)V9(4)   COMP-3.                     
007400     05  W-S12              PIC S9(13)V9(4)   COMP-3.                     
007500     05  W-S22              PIC S9(13)V9(4)   COMP-3.                     
007600     05  W-SY               PIC S9(11)V9(4)   COMP-3.                     
007700     05  W-S1Y              PIC S9(13)V9(4)   COMP-3.                     
007800     05  W-S2Y              PIC S9(13)V9(4)   COMP-3.                     
007900 01  W-SOMMES-TABLE REDEFINES W-SOMMES.                                   
008000     05  W-SOMME-GENERIQUE  PIC S9(13)V9(4) COMP-3 OCCURS 9.              
008100                                                                          
008200*                                                                         
008300* DETERMINANTS DU SYSTEME (METHODE DE CRAMER)                             
008400*                                                                         
008500 01  W-DET                  PIC S9(17)V9(4) COMP-3.                       
008600 01  W-DET-0                PIC S9(17)V9(4) COMP-3.                       
008700 01  W-DET-1                PIC S9(17)V9(4) COMP-3.                       
008800 01  W-DET-2                PIC S9(17)V9(4) COMP-3.                       
008900 01  W-COFACT-A             PIC S9(17)V9(4) COMP-3.                       
009000 01  W-COFACT-B             PIC S9(17)V9(4) COMP-3.                       
009100 01  W-COFACT-C             PIC S9(17)V9(4) COMP-3.                       
009200 01  W-COFACT-D             PIC S9(17)V9(4) COMP-3.                       
009300 01  W-COFACT-E             PIC S9(17)V9(4) COMP-3.                       
009400 01  W-COFACT-F             PIC S9(17)V9(4) COMP-3.                       
009500                                                                          
009600*                                                                         
009700* COEFFICIENTS ESTIMES ET STATISTIQUES D'AJUSTEMENT                       
009800*                                                                         
009900 01  W-BETA-0               PIC S9(7)V9(4) COMP-3.                        
010000 01  W-BETA-1               PIC S9(5)V9(4) COMP-3.                        
010100 01  W-BETA-2               PIC S9(5)V9(4) COMP-3.                        
010200 01  W-MOYENNE-Y            PIC S9(7)V9(4) COMP-3.                        
010300 01  W-KM-COURANT           PIC S9(7)V9(1) COMP-3.                        
010400 01  W-TON-COURANT          PIC S9(7)V9(2) COMP-3.                        
010500 01  W-CL-COURANT           PIC S9(7)V9(2) COMP-3.                        
010600 01  W-SCE-RESIDU           PIC S9(13)V9(4) COMP-3.                       
010700 01  W-SCE-TOTALE           PIC S9(13)V9(4) COMP-3.                       
010800 01  W-Y-PREDIT             PIC S9(7)V9(4) COMP-3.                        
010900 01  W-ECART                PIC S9(7)V9(4) COMP-3.                        
011000 01  W-R-CARRE              PIC S9(1)V9(4) COMP-3.                        
011100 01  W-R-CARRE-AJUST        PIC S9(1)V9(4) COMP-3.                        
011200 01  W-DENOM-AJUST          PIC S9(5) COMP-3.                             
011300                                                                          
011400*                                                                         
011500* ZONE DE TRAVAIL POUR LA CHAINE D'EQUATION FORMATEE                      
011600*                                                                         
011700 01  W-SIGNE-TONNAGE        PIC X(01).                                    
011800 01  W-SIGNE-INTERCEPT      PIC X(01).                                    
011900 01  W-COEF-KM-ABS          PIC S9(5)V9(4) COMP-3.                        
012000 01  W-COEF-TON-ABS         PIC S9(5)V9(4) COMP-3.                        
012100 01  W-INTERCEPT-ABS        PIC S9(7)V9(4) COMP-3.                        
012200 01  W-EQ-KM-EDIT           PIC Z(4)9.9999.                               
012300 01  W-EQ-TON-EDIT          PIC Z(4)9.9999.                               
012400 01  W-EQ-INT-EDIT          PIC Z(6)9.9999.                               
012500 01  W-EQUATION-TRAVAIL     PIC X(80).                                    
012600 01  W-EQUATION-VUE REDEFINES W-EQUATION-TRAVAIL.                         
012700     05  W-EQ-ZONE-1        PIC X(40).                                    
012800     05  W-EQ-ZONE-2        PIC X(40).                                    
012900                                                                          
013000*                                                                         
013100* CODES RETOUR INTERNES                                                   
013200*                                                                         
013300 01  CR                     PIC 9(2).                                     
013400 01  RC                     PIC 9(2).                                     
013500                                                                          
013600      LINKAGE SECTION.                                                    
013700*--------------------------------------------------------------*          
013800* TABLE DES VEHICULES D'UN MEME TYPE, TELLE QUE CONSTITUEE PAR  *         
013900* CARBDISP A PARTIR DES ARTICLES CLASSES PAR CARBEXTR           *         
014000*--------------------------------------------------------------*          
014100 01  LK-TABLE-VEHICULES.                                                  
014200     05  LK-VEHIC-ENR OCCURS 2000 TIMES                                   
014300                      INDEXED BY IX-VEHIC.                                
014400         10  LK-V-CONSO-L      PIC S9(7)V9(2) COMP-3.                     
014500         10  LK-V-KILOMETRAGE  PIC S9(7)V9(1) COMP-3.                     
014600         10  LK-V-TONNAGE      PIC S9(7)V9(2) COMP-3.                     
014700 01  LK-VEHIC-VUE REDEFINES LK-TABLE-VEHICULES.                           
014800     05  LK-VEHIC-OCTETS       PIC X(15) OCCURS 2000.                     
014900                                                                          
015000 01  LK-NB-ENREG            PIC S9(5) COMP.                               
015100                                                                          
015200*--------------------------------------------------------------*          
015300* RESULTAT DE REGRESSION EN RETOUR                              *         
015400*--------------------------------------------------------------*          
015500 01  LK-RESULTAT.                                                         
015600     COPY XREGENR REPLACING 'X' BY 'LK-RES'.                              
015700                                                                          
015800 01  LK-CR                  PIC 9(2).                                     
015900 01  LK-RC                  PIC 9(2).                                     
016000                                                                          
016100      PROCEDURE DIVISION USING LK-TABLE-VEHICULES LK-NB-ENREG             
016200               LK-RESULTAT LK-CR LK-RC.                                   
016300*================================================================         
016400 0100-CALCULER-REGRESSION.                                                
016500*****************************************************************         
016600* PARAGRAPHE PRINCIPAL - REGRESSION LINEAIRE PAR MOINDRES        *        
016700* CARRES ORDINAIRES POUR UN TYPE DE VEHICULE                     *        
016800*****************************************************************         
016900     MOVE 0 TO CR RC                                                      
017000     INITIALIZE W-SOMMES                                                  
017100                                                                          
017200     IF LK-NB-ENREG < 1                                                   
017300        MOVE 12 TO CR                                                     
017400        MOVE 1  TO RC                                                     
017500        GO TO 0100-EXIT                                                   
017600     END-IF                                                               
017700                                                                          
017800     PERFORM 0200-ACCUMULER-SOMMES THRU 0200-EXIT                         
017900         VARYING IX-VEHIC FROM 1 BY 1 UNTIL IX-VEHIC > LK-NB-ENREG        
018000                                                                          
018100     PERFORM 0300-RESOUDRE-SYSTEME THRU 0300-EXIT                         
018200                                                                          
018300     IF CR NOT = 0                                                        
018400        GO TO 0100-EXIT                                                   
018500     END-IF                                                               
018600                                                                          
018700     PERFORM 0400-CALCULER-AJUSTEMENT THRU 0400-EXIT                      
018800                                                                          
018900     PERFORM 0500-FORMATER-EQUATION THRU 0500-EXIT                        
019000                                                                          
019100     MOVE W-BETA-0          TO LK-RES-INTERCEPT                           
019200     MOVE W-BETA-1          TO LK-RES-COEF-KM                             
019300     MOVE W-BETA-2          TO LK-RES-COEF-TONNAGE                        
019400     MOVE W-R-CARRE         TO LK-RES-R-CARRE                             
019500     MOVE W-R-CARRE-AJUST   TO LK-RES-R-CARRE-AJUST                       
019600     MOVE W-SCE-RESIDU      TO LK-RES-MSE                                 
019700     MOVE LK-NB-ENREG       TO LK-RES-NB-ENREG                            
019800     SET LK-RES-RESULTAT-CALCULE TO TRUE                                  
019900     IF W-R-CARRE < 0.5                                                   
020000        SET LK-RES-AJUSTEMENT-FAIBLE TO TRUE                              
020100     ELSE                                                                 
020200        SET LK-RES-AJUSTEMENT-CORRECT TO TRUE                             
020300     END-IF                                                               
020400                                                                          
020500 0100-EXIT.                                                               
020600     MOVE CR TO LK-CR                                                     
020700     MOVE RC TO LK-RC                                                     
020800     GOBACK                                                               
020900     .                                                                    
021000*================================================================         
021100 0200-ACCUMULER-SOMMES.                                                   
021200*****************************************************************         
021300* CONSTITUTION DU SYSTEME D'EQUATIONS NORMALES A PARTIR DE LA    *        
021400* TABLE DES VEHICULES (Y = CONSO-L, X1 = KM, X2 = TONNAGE)       *        
021500*****************************************************************         
021600     MOVE LK-V-KILOMETRAGE (IX-VEHIC) TO W-KM-COURANT                     
021700     MOVE LK-V-TONNAGE (IX-VEHIC)     TO W-TON-COURANT                    
021800     MOVE LK-V-CONSO-L (IX-VEHIC)     TO W-CL-COURANT                     
021900                                                                          
022000     ADD 1             TO W-S0                                            
022100     ADD W-KM-COURANT  TO W-S1                                            
022200     ADD W-TON-COURANT TO W-S2                                            
022300     ADD W-CL-COURANT  TO W-SY                                            
022400     COMPUTE W-S11 = W-S11 + (W-KM-COURANT  * W-KM-COURANT)               
022500     COMPUTE W-S12 = W-S12 + (W-KM-COURANT  * W-TON-COURANT)              
022600     COMPUTE W-S22 = W-S22 + (W-TON-COURANT * W-TON-COURANT)              
022700     COMPUTE W-S1Y = W-S1Y + (W-KM-COURANT  * W-CL-COURANT)               
022800     COMPUTE W-S2Y = W-S2Y + (W-TON-COURANT * W-CL-COURANT)               
022900 0200-EXIT.                                                               
023000     EXIT                                                                 
023100     .                                                                    
023200*================================================================         
023300 0300-RESOUDRE-SYSTEME.                                                   
023400*****************************************************************         
023500* RESOLUTION DU SYSTEME 3X3 PAR LA METHODE DES DETERMINANTS      *        
023600* (CRAMER). UN DETERMINANT PRINCIPAL NUL (SYSTEME SINGULIER,     *        
023700* PREDICTEURS COLINEAIRES OU EFFECTIF TROP FAIBLE) EST TRAITE    *        
023800* COMME UN COEFFICIENT NON EXPLOITABLE - CF DDE 03-0058.         *        
023900*****************************************************************         
024000     COMPUTE W-COFACT-A = (W-S11 * W-S22) - (W-S12 * W-S12)               
024100     COMPUTE W-COFACT-B = (W-S1  * W-S22) - (W-S12 * W-S2)                
024200     COMPUTE W-COFACT-C = (W-S1  * W-S12) - (W-S11 * W-S2)                
024300     COMPUTE W-COFACT-D = (W-S1Y * W-S22) - (W-S12 * W-S2Y)               
024400     COMPUTE W-COFACT-E = (W-S1Y * W-S12) - (W-S11 * W-S2Y)               
024500     COMPUTE W-COFACT-F = (W-S1  * W-S2Y) - (W-S1Y * W-S2)                
024600                                                                          
024700     COMPUTE W-DET = (W-S0 * W-COFACT-A)                                  
024800                    - (W-S1 * W-COFACT-B)                                 
024900                    + (W-S2 * W-COFACT-C)                                 
025000                                                                          
025100     IF W-DET = 0                                                         
025200        MOVE 12 TO CR                                                     
025300        MOVE 2  TO RC                                                     
025400        GO TO 0300-EXIT                                                   
025500     END-IF                                                               
025600                                                                          
025700     COMPUTE W-DET-0 = (W-SY * W-COFACT-A)                                
025800                      - (W-S1 * W-COFACT-D)                               
025900                      + (W-S2 * W-COFACT-E)                               
026000                                                                          
026100     COMPUTE W-DET-1 = (W-S0 * W-COFACT-D)                                
026200                      - (W-SY * W-COFACT-B)                               
026300                      + (W-S2 * W-COFACT-F)                               
026400                                                                          
026500     COMPUTE W-DET-2 = (W-S0 * W-COFACT-E)                                
026600                      - (W-S1 * W-COFACT-F)                               
026700                      + (W-SY * W-COFACT-C)                               
026800                                                                          
026900     COMPUTE W-BETA-0 ROUNDED = W-DET-0 / W-DET                           
027000     COMPUTE W-BETA-1 ROUNDED = W-DET-1 / W-DET                           
027100     COMPUTE W-BETA-2 ROUNDED = W-DET-2 / W-DET                           
027200 0300-EXIT.                                                               
027300     EXIT                                                                 
027400     .                                                                    
027500*================================================================         
027600 0400-CALCULER-AJUSTEMENT.                                                
027700*****************************************************************         
027800* CALCUL DU R2, DU R2 AJUSTE ET DE L'ERREUR QUADRATIQUE MOYENNE  *        
027900* PAR UN SECOND PARCOURS DE LA TABLE DES VEHICULES.              *        
028000*****************************************************************         
028100     COMPUTE W-MOYENNE-Y ROUNDED = W-SY / W-S0                            
028200     MOVE 0 TO W-SCE-RESIDU W-SCE-TOTALE                                  
028300                                                                          
028400     PERFORM 0410-CUMULER-ECARTS THRU 0410-EXIT                           
028500         VARYING IX-VEHIC FROM 1 BY 1 UNTIL IX-VEHIC > LK-NB-ENREG        
028600                                                                          
028700     IF W-SCE-TOTALE = 0                                                  
028800        MOVE 1 TO W-R-CARRE                                               
028900     ELSE                                                                 
029000        COMPUTE W-R-CARRE ROUNDED =                                       
029100                1 - (W-SCE-RESIDU / W-SCE-TOTALE)                         
029200     END-IF                                                               
029300                                                                          
029400     COMPUTE W-DENOM-AJUST = LK-NB-ENREG - 3                              
029500     IF W-DENOM-AJUST NOT > 0                                             
029600*       EFFECTIF INSUFFISANT POUR AJUSTER (CF SBENAMOR 2016) -            
029700*       ON REPREND LE R2 BRUT, C'EST UN CHOIX DOCUMENTE                   
029800        MOVE W-R-CARRE TO W-R-CARRE-AJUST                                 
029900     ELSE                                                                 
030000        COMPUTE W-R-CARRE-AJUST ROUNDED =                                 
030100                1 - ((1 - W-R-CARRE) * (LK-NB-ENREG - 1)                  
030200                   / W-DENOM-AJUST)                                       
030300     END-IF                                                               
030400                                                                          
030500     COMPUTE W-SCE-RESIDU ROUNDED = W-SCE-RESIDU / LK-NB-ENREG            
030600 0400-EXIT.                                                               
030700     EXIT                                                                 
030800     .                                                                    
030900*================================================================         
031000 0410-CUMULER-ECARTS.                                                     
031100     MOVE LK-V-KILOMETRAGE (IX-VEHIC) TO W-KM-COURANT                     
031200     MOVE LK-V-TONNAGE (IX-VEHIC)     TO W-TON-COURANT                    
031300     MOVE LK-V-CONSO-L (IX-VEHIC)     TO W-CL-COURANT                     
031400                                                                          
031500     COMPUTE W-Y-PREDIT ROUNDED =                                         
031600             W-BETA-0 + (W-BETA-1 * W-KM-COURANT)                         
031700                      + (W-BETA-2 * W-TON-COURANT)                        
031800                                                                          
031900     COMPUTE W-ECART = W-CL-COURANT - W-Y-PREDIT                          
032000     COMPUTE W-SCE-RESIDU = W-SCE-RESIDU + (W-ECART * W-ECART)            
032100                                                                          
032200     COMPUTE W-ECART = W-CL-COURANT - W-MOYENNE-Y                         
032300     COMPUTE W-SCE-TOTALE = W-SCE-TOTALE + (W-ECART * W-ECART)            
032400 0410-EXIT.                                                               
032500     EXIT                                                                 
032600     .                                                                    
032700*================================================================         
032800 0500-FORMATER-EQUATION.                                                  
032900*****************************************************************         
033000* CONSTRUCTION DE LA CHAINE LISIBLE :                            *        
033100*   Consommation = b1 x Kilometrage (+/-) |b2| x Tonnage (+/-)   *        
033200*                  |b0|                                         *         
033300* DESTINEE AUX ETATS DE SUIVI (CF RMARCHAL 1999-06-15) - LIBELLES*        
033400* EN TOUTES LETTRES, SANS ABREVIATION (DDE 19-0070)              *        
033500*****************************************************************         
033600     MOVE SPACES TO W-EQUATION-TRAVAIL                                    
033700                                                                          
033800     MOVE W-BETA-2 TO W-COEF-TON-ABS                                      
033900     IF W-BETA-2 NOT < 0                                                  
034000        MOVE '+' TO W-SIGNE-TONNAGE                                       
034100     ELSE                                                                 
034200        MOVE '-' TO W-SIGNE-TONNAGE                                       
034300        COMPUTE W-COEF-TON-ABS = W-BETA-2 * -1                            
034400     END-IF                                                               
034500                                                                          
034600     MOVE W-BETA-0 TO W-INTERCEPT-ABS                                     
034700     IF W-BETA-0 NOT < 0                                                  
034800        MOVE '+' TO W-SIGNE-INTERCEPT                                     
034900     ELSE                                                                 
035000        MOVE '-' TO W-SIGNE-INTERCEPT                                     
035100        COMPUTE W-INTERCEPT-ABS = W-BETA-0 * -1                           
035200     END-IF                                                               
035300                                                                          
035400     MOVE W-BETA-1        TO W-EQ-KM-EDIT                                 
035500     MOVE W-COEF-TON-ABS  TO W-EQ-TON-EDIT                                
035600     MOVE W-INTERCEPT-ABS TO W-EQ-INT-EDIT                                
035700                                                                          
035800     STRING 'Consommation = ' DELIMITED BY SIZE                           
035900            W-EQ-KM-EDIT DELIMITED BY SIZE                                
036000            ' x Kilometrage ' DELIMITED BY SIZE                           
036100            W-SIGNE-TONNAGE DELIMITED BY SIZE                             
036200            ' ' DELIMITED BY SIZE                                         
036300            W-EQ-TON-EDIT DELIMITED BY SIZE                               
036400            ' x Tonnage ' DELIMITED BY SIZE                               
036500            W-SIGNE-INTERCEPT DELIMITED BY SIZE                           
036600            ' ' DELIMITED BY SIZE                                         
036700            W-EQ-INT-EDIT DELIMITED BY SIZE                               
036800       INTO W-EQUATION-TRAVAIL                                            
036900 0500-EXIT.                                                               
037000     EXIT                                                                 
037100     .                                                                    
037200                                                                          
037300      END PROGRAM CARBREGR.                                               
